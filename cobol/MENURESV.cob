000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. MENURESV-COB.
000400 AUTHOR. ENZO-19-JAMILE-26.
000500 INSTALLATION. EMPRESA S/A - CPD.
000600 DATE-WRITTEN. 15/12/1986.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO DO CPD - NAO DISTRIBUIR.
000900*****************************************************************
001000*    EMPRESA S / A                                              *
001100*    FINALIDADE : PROGRAMA DE CONTROLE DO LOTE DE RESERVA DE    *
001200*                 MESAS - LE O CARTAO DE CONTROLE DO PASSO E    *
001300*                 TRANSFERE A EXECUCAO AO PROGRAMA CORRESPON-   *
001400*                 DENTE A FUNCAO SOLICITADA                     *
001500*                      - CARGA INICIAL DE ASSENTOS/USUARIOS     *
001600*                      - GRAVACAO DE RESERVA                    *
001700*                      - CANCELAMENTO DE RESERVA                *
001800*                      - RELATORIO DE DISPONIBILIDADE           *
001900*                      - HISTORICO DE RESERVAS                  *
002000*****************************************************************
002100*    MODIFICACOES
002200*    VRS  DATA        PROGRAMADOR   DESCRICAO
002300*    1.0  15/12/1986  ENZO          IMPLANTACAO ORIGINAL          ENZO86  
002400*    1.1  10/11/1987  JAMILE        INCLUSAO DA FUNCAO DE         JAMI87  
002500*                                   CANCELAMENTO
002600*    1.2  02/11/1988  JAMILE        INCLUSAO DAS FUNCOES DE       JAMI88  
002700*                                   RELATORIO
002800*    1.3  09/02/1998  J.COSTA       AJUSTE ANO 2000 - REVISADO,   JCOS98
002900*                                   PROGRAMA NAO TRATA DATA
003000*    1.4  20/11/1998  J.COSTA       CHAMADO 4290 - REVISAO Y2K    JCOS98
003100*                                   CONCLUIDA NESTE PROGRAMA
003200*    1.5  12/05/2003  A.PRADO       CHAMADO 6088 - REVISAO FINAL  APRA03
003300*    1.6  18/08/2004  A.PRADO       CHAMADO 6480 - CARIMBO DE     APRA04
003400*                                   DATA/HORA NO LOG DE ABERTURA
003500*                                   DO PASSO PARA AUDITORIA CPD
003600*    1.7  18/08/2004  A.PRADO       CHAMADO 6480 - VALIDACAO DA   APRA04
003700*                                   FUNCAO DO CARTAO DE CONTROLE
003800*                                   ANTES DE CHAMAR O PROGRAMA
003900*    1.8  19/08/2004  A.PRADO       CHAMADO 6486 - STATUS DE      APRA04
004000*                                   ARQUIVO E MENSAGEM DE ERRO
004100*                                   PASSAM A NIVEL 77 (PADRAO CPD)
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS CLASSE-NUMERICA IS '0' THRU '9'.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CARTAO-CONTROLE ASSIGN TO DISK
005200                 ORGANIZATION SEQUENTIAL
005300                 FILE STATUS FSTAT-CARTAO.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  CARTAO-CONTROLE
005800     LABEL RECORD STANDARD
005900     VALUE OF FILE-ID 'CARTCTRL.DAT'
006000     RECORD CONTAINS 10 CHARACTERS.
006100 01  REG-CARTAO.
006200     05  CARTAO-FUNCAO           PIC X(01).
006300         88  FUNCAO-CARGA-INICIAL    VALUE '1'.
006400         88  FUNCAO-GRAVA-RESERVA     VALUE '2'.
006500         88  FUNCAO-CANCELA-RESERVA   VALUE '3'.
006600         88  FUNCAO-REL-DISPONIB      VALUE '4'.
006700         88  FUNCAO-REL-HISTORICO     VALUE '5'.
006800     05  FILLER                  PIC X(09).
006900*CARIMBO 18/08/2004 APRA04 - VISAO NUMERICA DO CARTAO P/ LOG
007000 01  REG-CARTAO-NUM REDEFINES REG-CARTAO.
007100     05  CARTAO-FUNCAO-NUM       PIC 9(01).
007200     05  FILLER                  PIC X(09).
007300
007400 WORKING-STORAGE SECTION.
007500 77  FSTAT-CARTAO                PIC X(02) VALUE SPACES.
007600 77  WS-MSG-ERRO                 PIC X(40) VALUE SPACES.
007700 01  WS-DATA-PROCESSO            PIC 9(08) COMP VALUE ZEROS.
007800 01  WS-DATA-PROCESSO-G REDEFINES WS-DATA-PROCESSO.
007900     05  WS-DP-ANO               PIC 9(04).
008000     05  WS-DP-MES               PIC 9(02).
008100     05  WS-DP-DIA               PIC 9(02).
008200 01  WS-HORA-PROCESSO            PIC 9(08) COMP VALUE ZEROS.
008300 01  WS-HORA-PROCESSO-G REDEFINES WS-HORA-PROCESSO.
008400     05  WS-HP-HHMMSS            PIC 9(06).
008500     05  WS-HP-CENT              PIC 9(02).
008600
008700 PROCEDURE DIVISION.
008800
008900 0100-INICIO.
009000     ACCEPT WS-DATA-PROCESSO FROM DATE YYYYMMDD.
009100     ACCEPT WS-HORA-PROCESSO FROM TIME.
009200     DISPLAY 'MENURESV-COB - INICIO DO PASSO EM ' WS-DP-DIA '/'
009300             WS-DP-MES '/' WS-DP-ANO ' AS ' WS-HP-HHMMSS.
009400     OPEN INPUT CARTAO-CONTROLE.
009500     IF FSTAT-CARTAO NOT = '00'
009600        MOVE 'ERRO ABERTURA CARTCTRL.DAT' TO WS-MSG-ERRO
009700        DISPLAY WS-MSG-ERRO
009800        STOP RUN.
009900
010000 0200-LE-CARTAO.
010100     READ CARTAO-CONTROLE AT END
010200        DISPLAY 'MENURESV-COB - CARTAO DE CONTROLE VAZIO'
010300        CLOSE CARTAO-CONTROLE
010400        STOP RUN.
010500
010600*    CARTAO PERFURADO/GERADO FORA DO LAYOUT TEM FUNCAO NAO
010700*    NUMERICA OU FORA DA FAIXA 1-5 - RECUSADO ANTES DE TENTAR
010800*    CHAMAR QUALQUER PROGRAMA (CHAMADO 6480).
010900     IF CARTAO-FUNCAO NOT CLASSE-NUMERICA
011000        DISPLAY 'MENURESV-COB - CARTAO COM FUNCAO NAO NUMERICA: '
011100                CARTAO-FUNCAO
011200        CLOSE CARTAO-CONTROLE
011300        STOP RUN.
011400     IF CARTAO-FUNCAO-NUM < 1 OR CARTAO-FUNCAO-NUM > 5
011500        DISPLAY 'MENURESV-COB - FUNCAO DE CARTAO INVALIDA: '
011600                CARTAO-FUNCAO
011700        CLOSE CARTAO-CONTROLE
011800        STOP RUN.
011900     IF FUNCAO-CARGA-INICIAL
012000        CLOSE CARTAO-CONTROLE
012100        CHAIN 'CARGAINI.EXE'.
012200     IF FUNCAO-GRAVA-RESERVA
012300        CLOSE CARTAO-CONTROLE
012400        CHAIN 'GRAVRESV.EXE'.
012500     IF FUNCAO-CANCELA-RESERVA
012600        CLOSE CARTAO-CONTROLE
012700        CHAIN 'CANCRESV.EXE'.
012800     IF FUNCAO-REL-DISPONIB
012900        CLOSE CARTAO-CONTROLE
013000        CHAIN 'RELVAGA.EXE'.
013100     IF FUNCAO-REL-HISTORICO
013200        CLOSE CARTAO-CONTROLE
013300        CHAIN 'CONSRESV.EXE'.
013400     STOP RUN.
