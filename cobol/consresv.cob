000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CONSRESV-COB.
000400 AUTHOR. ENZO-19-JAMILE-26.
000500 INSTALLATION. EMPRESA S/A - CPD.
000600 DATE-WRITTEN. 19/11/1987.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO DO CPD - NAO DISTRIBUIR.
000900*****************************************************************
001000*    EMPRESA S / A                                              *
001100*    FINALIDADE : EMISSAO DO HISTORICO DE RESERVAS DE UM USUARIO *
001200*                 INFORMADO EM CARTAO - ORDENA AS RESERVAS      *
001300*                 DAQUELE USUARIO POR DATA E EMITE UMA LINHA    *
001400*                 POR RESERVA, ATIVA OU CANCELADA, COM QUEBRA   *
001500*                 DE CONTROLE POR DATA                          *
001600*****************************************************************
001700*    MODIFICACOES
001800*    VRS  DATA        PROGRAMADOR   DESCRICAO
001900*    1.0  19/11/1987  ENZO          IMPLANTACAO ORIGINAL          ENZO87  
002000*    1.1  25/03/1993  R.TEIXEIRA    LEITURA DE RESERVA.DAT PASSA  RTEI93  
002100*                                   A SER SEQUENCIAL (ARQUIVO
002200*                                   DEIXOU DE SER INDEXADO POR
002300*                                   FALTA DE ISAM)
002400*    1.2  09/02/1998  J.COSTA       AJUSTE ANO 2000 - CAMPO DE    JCOS98  
002500*                                   DATA JA TRAFEGAVA COM 4
002600*                                   DIGITOS DE ANO, NAO PRECISOU
002700*                                   MUDAR A ORDENACAO
002800*    1.3  20/11/1998  J.COSTA       CHAMADO 4290 - REVISAO Y2K    JCOS98  
002900*                                   CONCLUIDA NESTE PROGRAMA
003000*    1.4  17/09/2001  L.FARIA       CHAMADO 5340 - INCLUSAO DAS   LFAR01  
003100*                                   RESERVAS CANCELADAS NO
003200*                                   HISTORICO (ANTES SO LISTAVA
003300*                                   AS ATIVAS)
003400*    1.5  12/05/2003  A.PRADO       CHAMADO 6088 - REVISAO FINAL  APRA03  
003500*    1.6  03/06/2004  A.PRADO       CHAMADO 6341 - RELATORIO PASSAAPRA04
003600*                                   A SER FILTRADO POR USUARIO,
003700*                                   LIDO DE CARTAO (HISTTRAN.DAT),
003800*                                   EM VEZ DE LISTAR TODOS OS
003900*                                   USUARIOS DE UMA SO VEZ
004000*    1.7  18/08/2004  A.PRADO       CHAMADO 6482 - VISOES REDEFI  APRA04
004100*                                   NIDAS DE RESERVA/CARIMBO E DO
004200*                                   REGISTRO DO ORDENADOR
004300*    1.8  18/08/2004  A.PRADO       CHAMADO 6485 - LIMPEZA DE      APRA04
004400*                                   SPECIAL-NAMES (RETIRADOS
004500*                                   MNEMONICOS NAO UTILIZADOS);
004600*                                   QUEBRA DE PAGINA PASSA A USAR
004700*                                   O MNEMONICO TOP-OF-FORM
004800*    1.9  19/08/2004  A.PRADO       CHAMADO 6491 - CONTADORES DE  APRA04
004900*                                   LINHA/PAGINA PASSAM A NIVEL 77
005000*                                   (PADRAO CPD)
005100*****************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT RESERVA ASSIGN TO DISK
006100                 ORGANIZATION SEQUENTIAL
006200                 FILE STATUS FSTAT-RESERVA.
006300
006400     SELECT HIST-TRANS ASSIGN TO DISK
006500                 ORGANIZATION SEQUENTIAL
006600                 FILE STATUS FSTAT-HISTTRANS.
006700
006800     SELECT SORTRESV ASSIGN TO DISK.
006900
007000     SELECT RELHIST ASSIGN TO PRINTER.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  RESERVA
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID 'RESERVA.DAT'
007700     RECORD CONTAINS 44 CHARACTERS.
007800 01  REG-RESERVA.
007900     05  COD-RESERVA             PIC X(14).
008000     05  RESERVA-COD-USUARIO     PIC X(03).
008100     05  RESERVA-COD-ASSENTO     PIC X(03).
008200     05  DATA-RESERVA            PIC 9(08).
008300     05  CARIMBO-RESERVA         PIC 9(14).
008400     05  CARIMBO-RESERVA-G REDEFINES CARIMBO-RESERVA.
008500         10  CR-DATA             PIC 9(08).
008600         10  CR-HORA             PIC 9(06).
008700     05  STATUS-RESERVA          PIC X(01).
008800         88  RESERVA-ATIVA       VALUE 'A'.
008900         88  RESERVA-CANCELADA   VALUE 'C'.
009000     05  FILLER                  PIC X(01).
009100*    VISAO DA CHAVE COMPOSTA USUARIO+ASSENTO - CONFERENCIA RAPIDA
009200*    DE DUPLICIDADE NO HISTORICO (CHAMADO 6341).
009300 01  REG-RESERVA-CHAVE REDEFINES REG-RESERVA.
009400     05  FILLER                  PIC X(14).
009500     05  RESERVA-CHAVE-COMPOSTA  PIC X(06).
009600     05  FILLER                  PIC X(24).
009700
009800 FD  HIST-TRANS
009900     LABEL RECORD STANDARD
010000     VALUE OF FILE-ID 'HISTTRAN.DAT'
010100     RECORD CONTAINS 3 CHARACTERS.
010200 01  REG-TRANS-HIST.
010300     05  HIST-COD-USUARIO        PIC X(03).
010400
010500 SD  SORTRESV
010600     VALUE OF FILE-ID 'SORTRESV.DAT'.
010700 01  REG-SORTRESV.
010800     05  SD-DATA-RESERVA         PIC 9(08).
010900     05  SD-COD-USUARIO          PIC X(03).
011000     05  SD-COD-RESERVA          PIC X(14).
011100     05  SD-COD-ASSENTO          PIC X(03).
011200     05  SD-CARIMBO-RESERVA      PIC 9(14).
011300     05  SD-STATUS-RESERVA       PIC X(01).
011400*    VISAO DA CHAVE DE ORDENACAO (DATA+USUARIO) USADA NA DEPURACAO
011500*    DO ORDENADOR QUANDO O HISTORICO SAI FORA DE ORDEM.
011600 01  REG-SORTRESV-CHAVE REDEFINES REG-SORTRESV.
011700     05  SD-CHAVE-ORDEM          PIC X(11).
011800     05  FILLER                  PIC X(32).
011900
012000 FD  RELHIST
012100     LABEL RECORD OMITTED.
012200 01  REG-ORELATO                 PIC X(80).
012300
012400 WORKING-STORAGE SECTION.
012500 01  FSTAT-RESERVA               PIC X(02) VALUE SPACES.
012600 01  FSTAT-HISTTRANS             PIC X(02) VALUE SPACES.
012700
012800*    USUARIO PEDIDO NO CARTAO HISTTRAN.DAT (CHAMADO 6341) - SO
012900*    AS RESERVAS DESTE USUARIO VAO PARA O ORDENADOR.
013000 01  WS-COD-USUARIO-CONSULTA     PIC X(03) VALUE SPACES.
013100
013200 77  CONTLIN                     PIC 9(02) COMP VALUE 99.
013300 77  CONTPAG                     PIC 9(05) COMP VALUE ZEROS.
013400 77  WS-DATA-ANTERIOR            PIC 9(08) COMP VALUE ZEROS.
013500 77  WS-PRIMEIRA-LINHA           PIC X(01) VALUE 'S'.
013600
013700 01  CAB1.
013800     05  FILLER                  PIC X(33) VALUE 'RESERVA'.
013900     05  FILLER                  PIC X(37) VALUE
014000         'HISTORICO DE RESERVAS'.
014100     05  FILLER                  PIC X(04) VALUE 'PAG.'.
014200     05  PAG-CAB1                PIC ZZ.ZZ9.
014300
014400 01  CAB2.
014500     05  FILLER                  PIC X(24) VALUE SPACES.
014600     05  FILLER                  PIC X(56) VALUE
014700         'RELACAO DE RESERVAS POR DATA'.
014800
014900 01  CAB3.
015000     05  FILLER                  PIC X(65) VALUE
015100         '   COD-RESERVA     USUARIO  ASSENTO   CARIMBO   SITUACAO'.
015200     05  FILLER                  PIC X(15) VALUE SPACES.
015300
015400 01  DET-DATA.
015500     05  FILLER                  PIC X(03) VALUE SPACES.
015600     05  FILLER                  PIC X(06) VALUE 'DATA: '.
015700     05  DATA-DET-DATA           PIC 9(08).
015800     05  FILLER                  PIC X(63) VALUE SPACES.
015900
016000 01  DET1.
016100     05  FILLER                  PIC X(05) VALUE SPACES.
016200     05  COD-RESERVA-DET1        PIC X(14).
016300     05  FILLER                  PIC X(02) VALUE SPACES.
016400     05  COD-USUARIO-DET1        PIC X(03).
016500     05  FILLER                  PIC X(04) VALUE SPACES.
016600     05  COD-ASSENTO-DET1        PIC X(03).
016700     05  FILLER                  PIC X(04) VALUE SPACES.
016800     05  CARIMBO-DET1            PIC 9(14).
016900     05  FILLER                  PIC X(02) VALUE SPACES.
017000     05  SITUACAO-DET1           PIC X(09).
017100     05  FILLER                  PIC X(16) VALUE SPACES.
017200
017300 PROCEDURE DIVISION.
017400
017500 0100-INICIO.
017600     OPEN INPUT HIST-TRANS.
017700     IF FSTAT-HISTTRANS NOT = '00'
017800        DISPLAY 'PROBLEMA ABERTURA HISTTRAN.DAT ' FSTAT-HISTTRANS
017900        STOP RUN.
018000     READ HIST-TRANS AT END
018100        DISPLAY 'CONSRESV-COB - CARTAO DE CONSULTA VAZIO'
018200        CLOSE HIST-TRANS
018300        STOP RUN.
018400     MOVE HIST-COD-USUARIO TO WS-COD-USUARIO-CONSULTA.
018500     CLOSE HIST-TRANS.
018600
018700     OPEN OUTPUT RELHIST.
018800     SORT SORTRESV ASCENDING KEY SD-DATA-RESERVA
018900                                  SD-COD-USUARIO
019000          INPUT  PROCEDURE 0400-SELECIONA
019100          OUTPUT PROCEDURE 0500-RELATORIO.
019200     GO TO 9900-FINALIZA.
019300
019400 0400-SELECIONA SECTION.
019500 0400-LE-RESERVA.
019600     OPEN INPUT RESERVA.
019700     IF FSTAT-RESERVA = '35'
019800        GO TO 0490-FIM.
019900     IF FSTAT-RESERVA NOT = '00'
020000        DISPLAY 'PROBLEMA ABERTURA RESERVA.DAT ' FSTAT-RESERVA
020100        STOP RUN.
020200
020300 0410-LE-PROXIMA.
020400     READ RESERVA NEXT RECORD AT END GO TO 0420-FECHA.
020500     IF RESERVA-COD-USUARIO NOT = WS-COD-USUARIO-CONSULTA
020600        GO TO 0410-LE-PROXIMA.
020700     MOVE DATA-RESERVA        TO SD-DATA-RESERVA.
020800     MOVE RESERVA-COD-USUARIO TO SD-COD-USUARIO.
020900     MOVE COD-RESERVA         TO SD-COD-RESERVA.
021000     MOVE RESERVA-COD-ASSENTO TO SD-COD-ASSENTO.
021100     MOVE CARIMBO-RESERVA     TO SD-CARIMBO-RESERVA.
021200     MOVE STATUS-RESERVA      TO SD-STATUS-RESERVA.
021300     RELEASE REG-SORTRESV.
021400     GO TO 0410-LE-PROXIMA.
021500
021600 0420-FECHA.
021700     CLOSE RESERVA.
021800
021900 0490-FIM. EXIT.
022000
022100 0500-RELATORIO SECTION.
022200 0500-RELAT.
022300     RETURN SORTRESV AT END GO TO 0590-FIM.
022400
022500     IF CONTLIN > 14
022600        ADD 1 TO CONTPAG
022700        MOVE CONTPAG TO PAG-CAB1
022800        WRITE REG-ORELATO FROM CAB1 AFTER ADVANCING TOP-OF-FORM
022900        WRITE REG-ORELATO FROM CAB2 AFTER 4
023000        WRITE REG-ORELATO FROM CAB3 AFTER 3
023100        MOVE 6 TO CONTLIN
023200        MOVE 'S' TO WS-PRIMEIRA-LINHA.
023300
023400     IF WS-PRIMEIRA-LINHA = 'S' OR
023500        SD-DATA-RESERVA NOT = WS-DATA-ANTERIOR
023600        MOVE SD-DATA-RESERVA TO WS-DATA-ANTERIOR
023700        MOVE SD-DATA-RESERVA TO DATA-DET-DATA
023800        WRITE REG-ORELATO FROM DET-DATA AFTER 2
023900        ADD 1 TO CONTLIN
024000        MOVE 'N' TO WS-PRIMEIRA-LINHA.
024100
024200     MOVE SPACES TO DET1.
024300     MOVE SD-COD-RESERVA    TO COD-RESERVA-DET1.
024400     MOVE SD-COD-USUARIO    TO COD-USUARIO-DET1.
024500     MOVE SD-COD-ASSENTO    TO COD-ASSENTO-DET1.
024600     MOVE SD-CARIMBO-RESERVA TO CARIMBO-DET1.
024700     IF SD-STATUS-RESERVA = 'A'
024800        MOVE 'ATIVA'     TO SITUACAO-DET1
024900     ELSE
025000        MOVE 'CANCELADA' TO SITUACAO-DET1.
025100     WRITE REG-ORELATO FROM DET1 AFTER 1.
025200     ADD 1 TO CONTLIN.
025300     GO TO 0500-RELAT.
025400
025500 0590-FIM. EXIT.
025600
025700 9900-FINALIZA.
025800     CLOSE RELHIST.
025900     STOP RUN.
