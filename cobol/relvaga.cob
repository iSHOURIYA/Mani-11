000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. RELVAGA-COB.
000400 AUTHOR. FABIO.
000500 INSTALLATION. EMPRESA S/A - CPD.
000600 DATE-WRITTEN. 02/11/1987.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO DO CPD - NAO DISTRIBUIR.
000900*****************************************************************
001000*    EMPRESA S / A                                              *
001100*    FINALIDADE : EMISSAO DO RELATORIO DE DISPONIBILIDADE DE    *
001200*                 ASSENTOS PARA UMA DATA INFORMADA EM CARTAO -  *
001300*                 UMA LINHA POR ASSENTO CADASTRADO (ORDEM DO    *
001400*                 CADASTRO) COM A SITUACAO LIVRE/OCUPADO, E     *
001500*                 TOTAIS NO RODAPE                              *
001600*****************************************************************
001700*    MODIFICACOES
001800*    VRS  DATA        PROGRAMADOR   DESCRICAO
001900*    1.0  02/11/1987  FABIO         IMPLANTACAO ORIGINAL          FABI87  
002000*    1.1  25/03/1993  R.TEIXEIRA    LEITURA DE RESERVA.DAT PASSA  RTEI93  
002100*                                   A SER SEQUENCIAL (ARQUIVO
002200*                                   DEIXOU DE SER INDEXADO POR
002300*                                   FALTA DE ISAM)
002400*    1.2  09/02/1998  J.COSTA       AJUSTE ANO 2000 - ACCEPT      JCOS98  
002500*                                   PASSA A TRAZER ANO COM 4
002600*                                   DIGITOS (YYYYMMDD)
002700*    1.3  20/11/1998  J.COSTA       CHAMADO 4290 - REVISAO Y2K    JCOS98  
002800*                                   CONCLUIDA NESTE PROGRAMA
002900*    1.4  17/09/2001  L.FARIA       CHAMADO 5340 - TOTAIS DE      LFAR01  
003000*                                   LIVRES POR TIPO DE ASSENTO
003100*    1.5  12/05/2003  A.PRADO       CHAMADO 6088 - REVISAO FINAL  APRA03  
003200*    1.6  03/06/2004  A.PRADO       CHAMADO 6340 - RELATORIO DE   APRA04  
003300*                                   DISPONIBILIDADE PASSA A LER A
003400*                                   DATA DE CONSULTA DE CARTAO
003500*                                   (DISPONTR.DAT) EM VEZ DE
003600*                                   ASSUMIR SEMPRE O DIA CORRENTE
003700*    1.7  18/08/2004  A.PRADO       CHAMADO 6481 - VISOES REDEFI  APRA04
003800*                                   NIDAS DE ASSENTO/INDICE PARA
003900*                                   MAPA DE OCUPACAO DO SALAO
004000*    1.8  18/08/2004  A.PRADO       CHAMADO 6482 - CABECALHO DO   APRA04
004100*                                   MAPA DE OCUPACAO (CAB3) PASSA
004200*                                   A USAR OS TITULOS DE COLUNA
004300*                                   EM INGLES (PADRAO DO CLIENTE);
004400*                                   QUEBRA DE PAGINA PASSA A USAR
004500*                                   O MNEMONICO TOP-OF-FORM
004600*    1.9  19/08/2004  A.PRADO       CHAMADO 6490 - CONTADORES DE  APRA04
004700*                                   LINHA/PAGINA E TOTAIS DO
004800*                                   RODAPE PASSAM A NIVEL 77
004900*                                   (PADRAO CPD)
005000*****************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ASSENTO ASSIGN TO DISK
006000                 ORGANIZATION SEQUENTIAL
006100                 FILE STATUS FSTAT-ASSENTO.
006200
006300     SELECT RESERVA ASSIGN TO DISK
006400                 ORGANIZATION SEQUENTIAL
006500                 FILE STATUS FSTAT-RESERVA.
006600
006700     SELECT DISPON-TRANS ASSIGN TO DISK
006800                 ORGANIZATION SEQUENTIAL
006900                 FILE STATUS FSTAT-DISPONTRANS.
007000
007100     SELECT RELVAGA ASSIGN TO PRINTER.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  ASSENTO
007600     LABEL RECORD STANDARD
007700     VALUE OF FILE-ID 'ASSENTO.DAT'
007800     RECORD CONTAINS 8 CHARACTERS.
007900 01  REG-ASSENTO.
008000     05  COD-ASSENTO             PIC X(03).
008100     05  TIPO-ASSENTO            PIC X(01).
008200         88  ASSENTO-FIXO        VALUE 'F'.
008300         88  ASSENTO-FLUTUANTE   VALUE 'L'.
008400     05  LINHA-ASSENTO           PIC 9(01).
008500     05  COLUNA-ASSENTO          PIC 9(02).
008600     05  FILLER                  PIC X(01).
008700*    VISAO DA POSICAO FISICA DO ASSENTO (LINHA+COLUNA) NUM UNICO
008800*    CAMPO NUMERICO - USADA NOS MAPAS DE OCUPACAO DO SALAO.
008900 01  REG-ASSENTO-POS REDEFINES REG-ASSENTO.
009000     05  FILLER                  PIC X(04).
009100     05  POSICAO-ASSENTO         PIC 9(03).
009200     05  FILLER                  PIC X(01).
009300
009400 FD  RESERVA
009500     LABEL RECORD STANDARD
009600     VALUE OF FILE-ID 'RESERVA.DAT'
009700     RECORD CONTAINS 44 CHARACTERS.
009800 01  REG-RESERVA.
009900     05  COD-RESERVA             PIC X(14).
010000     05  RESERVA-COD-USUARIO     PIC X(03).
010100     05  RESERVA-COD-ASSENTO     PIC X(03).
010200     05  DATA-RESERVA            PIC 9(08).
010300     05  CARIMBO-RESERVA         PIC 9(14).
010400     05  STATUS-RESERVA          PIC X(01).
010500         88  RESERVA-ATIVA       VALUE 'A'.
010600         88  RESERVA-CANCELADA   VALUE 'C'.
010700     05  FILLER                  PIC X(01).
010800
010900 FD  DISPON-TRANS
011000     LABEL RECORD STANDARD
011100     VALUE OF FILE-ID 'DISPONTR.DAT'
011200     RECORD CONTAINS 8 CHARACTERS.
011300 01  REG-TRANS-DISPON.
011400     05  DISPON-DATA-CONSULTA    PIC 9(08).
011500
011600 FD  RELVAGA
011700     LABEL RECORD OMITTED.
011800 01  REG-ORELATO                 PIC X(80).
011900
012000 WORKING-STORAGE SECTION.
012100 01  FSTAT-ASSENTO               PIC X(02) VALUE SPACES.
012200 01  FSTAT-RESERVA               PIC X(02) VALUE SPACES.
012300 01  FSTAT-DISPONTRANS           PIC X(02) VALUE SPACES.
012400
012500*    DATA DE CONSULTA VINDA DO CARTAO DISPONTR.DAT (CHAMADO 6340)
012600*    - NAO E MAIS NECESSARIAMENTE O DIA CORRENTE.
012700 01  WS-DATA-CONSULTA            PIC 9(08) VALUE ZEROS.
012800 01  WS-DATA-CONSULTA-G REDEFINES WS-DATA-CONSULTA.
012900     05  WS-DC-ANO               PIC 9(04).
013000     05  WS-DC-MES               PIC 9(02).
013100     05  WS-DC-DIA               PIC 9(02).
013200
013300 77  CONTLIN                     PIC 9(02) COMP VALUE 99.
013400 77  CONTPAG                     PIC 9(05) COMP VALUE ZEROS.
013500
013600 01  WS-IDX                      PIC 9(04) COMP VALUE ZEROS.
013700 01  WS-IDX-X REDEFINES WS-IDX   PIC X(04) COMP.
013800 77  WS-ACHOU                    PIC X(01) VALUE 'N'.
013900     88  WS-FOI-ACHADO           VALUE 'S'.
014000
014100*    RESERVAS ATIVAS DO DIA, CARREGADAS EM MEMORIA (CHAMADO 1.1).
014200 01  TAB-RESERVA-HOJE OCCURS 2000 TIMES.
014300     05  TRH-COD-ASSENTO         PIC X(03).
014400 77  WS-QTD-RESERVA-HOJE         PIC 9(04) COMP VALUE ZEROS.
014500
014600 77  WS-TOT-LIVRES               PIC 9(03) COMP VALUE ZEROS.
014700 77  WS-TOT-OCUPADOS             PIC 9(03) COMP VALUE ZEROS.
014800 77  WS-TOT-LIVRES-FIXO          PIC 9(03) COMP VALUE ZEROS.
014900 77  WS-TOT-LIVRES-FLUT          PIC 9(03) COMP VALUE ZEROS.
015000
015100 01  CAB1.
015200     05  FILLER                  PIC X(33) VALUE 'RESERVA'.
015300     05  FILLER                  PIC X(37) VALUE
015400         'DISPONIBILIDADE DE ASSENTOS'.
015500     05  FILLER                  PIC X(04) VALUE 'PAG.'.
015600     05  PAG-CAB1                PIC ZZ.ZZ9.
015700
015800 01  CAB2.
015900     05  FILLER                  PIC X(16) VALUE SPACES.
016000     05  FILLER                  PIC X(08) VALUE 'DATA: '.
016100     05  DATA-CAB2               PIC 9(08).
016200     05  FILLER                  PIC X(48) VALUE SPACES.
016300
016400 01  CAB3.
016500     05  FILLER                  PIC X(80) VALUE
016600         '   SEAT      TYPE         LINE/COL     STATUS'.
016700
016800 01  DET1.
016900     05  FILLER                  PIC X(03) VALUE SPACES.
017000     05  COD-ASSENTO-DET1        PIC X(03).
017100     05  FILLER                  PIC X(07) VALUE SPACES.
017200     05  TIPO-ASSENTO-DET1       PIC X(09).
017300     05  FILLER                  PIC X(04) VALUE SPACES.
017400     05  LINHA-ASSENTO-DET1      PIC 9(01).
017500     05  FILLER                  PIC X(01) VALUE '/'.
017600     05  COLUNA-ASSENTO-DET1     PIC 9(02).
017700     05  FILLER                  PIC X(09) VALUE SPACES.
017800     05  SITUACAO-DET1           PIC X(09).
017900     05  FILLER                  PIC X(22) VALUE SPACES.
018000
018100 01  RODAPE1.
018200     05  FILLER                  PIC X(20) VALUE
018300         'TOTAL DE LIVRES.....'.
018400     05  TOT-LIVRES-RODAPE       PIC ZZ9.
018500     05  FILLER                  PIC X(57) VALUE SPACES.
018600
018700 01  RODAPE2.
018800     05  FILLER                  PIC X(20) VALUE
018900         'TOTAL DE OCUPADOS...'.
019000     05  TOT-OCUPADOS-RODAPE     PIC ZZ9.
019100     05  FILLER                  PIC X(57) VALUE SPACES.
019200
019300 01  RODAPE3.
019400     05  FILLER                  PIC X(20) VALUE
019500         'LIVRES - FIXO.......'.
019600     05  TOT-LIVRES-FIXO-RODAPE  PIC ZZ9.
019700     05  FILLER                  PIC X(57) VALUE SPACES.
019800
019900 01  RODAPE4.
020000     05  FILLER                  PIC X(20) VALUE
020100         'LIVRES - FLUTUANTE..'.
020200     05  TOT-LIVRES-FLUT-RODAPE  PIC ZZ9.
020300     05  FILLER                  PIC X(57) VALUE SPACES.
020400
020500 PROCEDURE DIVISION.
020600
020700 0100-INICIO.
020800     OPEN INPUT DISPON-TRANS.
020900     IF FSTAT-DISPONTRANS NOT = '00'
021000        DISPLAY 'PROBLEMA ABERTURA DISPONTR.DAT ' FSTAT-DISPONTRANS
021100        STOP RUN.
021200     READ DISPON-TRANS AT END
021300        DISPLAY 'RELVAGA-COB - CARTAO DE CONSULTA VAZIO'
021400        CLOSE DISPON-TRANS
021500        STOP RUN.
021600     MOVE DISPON-DATA-CONSULTA TO WS-DATA-CONSULTA.
021700     CLOSE DISPON-TRANS.
021800
021900     OPEN INPUT RESERVA.
022000     IF FSTAT-RESERVA = '35'
022100        MOVE ZEROS TO WS-QTD-RESERVA-HOJE
022200     ELSE
022300        IF FSTAT-RESERVA NOT = '00'
022400           DISPLAY 'PROBLEMA ABERTURA RESERVA.DAT ' FSTAT-RESERVA
022500           STOP RUN
022600        ELSE
022700           PERFORM 0200-CARREGA-RESERVAS-HOJE
022800           CLOSE RESERVA.
022900
023000     OPEN INPUT ASSENTO.
023100     IF FSTAT-ASSENTO NOT = '00'
023200        DISPLAY 'PROBLEMA ABERTURA ASSENTO.DAT ' FSTAT-ASSENTO
023300        STOP RUN.
023400
023500     OPEN OUTPUT RELVAGA.
023600
023700     PERFORM 0400-LE-ASSENTO.
023800     GO TO 0900-RODAPE.
023900
024000 0200-CARREGA-RESERVAS-HOJE.
024100     READ RESERVA NEXT RECORD AT END GO TO 0200-FIM.
024200     IF DATA-RESERVA = WS-DATA-CONSULTA AND RESERVA-ATIVA
024300        ADD 1 TO WS-QTD-RESERVA-HOJE
024400        MOVE RESERVA-COD-ASSENTO
024500          TO TRH-COD-ASSENTO(WS-QTD-RESERVA-HOJE).
024600     GO TO 0200-CARREGA-RESERVAS-HOJE.
024700 0200-FIM. EXIT.
024800
024900 0400-LE-ASSENTO.
025000     READ ASSENTO AT END GO TO 0400-FIM.
025100
025200     IF CONTLIN > 14
025300        ADD 1 TO CONTPAG
025400        MOVE CONTPAG TO PAG-CAB1
025500        MOVE WS-DATA-CONSULTA TO DATA-CAB2
025600        WRITE REG-ORELATO FROM CAB1 AFTER ADVANCING TOP-OF-FORM
025700        WRITE REG-ORELATO FROM CAB2 AFTER 2
025800        WRITE REG-ORELATO FROM CAB3 AFTER 3
025900        MOVE 6 TO CONTLIN.
026000
026100     MOVE SPACES TO DET1.
026200     MOVE COD-ASSENTO    TO COD-ASSENTO-DET1.
026300     MOVE LINHA-ASSENTO  TO LINHA-ASSENTO-DET1.
026400     MOVE COLUNA-ASSENTO TO COLUNA-ASSENTO-DET1.
026500     IF ASSENTO-FIXO
026600        MOVE 'FIXED'     TO TIPO-ASSENTO-DET1
026700     ELSE
026800        MOVE 'FLOATER'   TO TIPO-ASSENTO-DET1.
026900
027000     MOVE 'N' TO WS-ACHOU.
027100     PERFORM 0450-PROCURA-RESERVA-HOJE
027200         VARYING WS-IDX FROM 1 BY 1
027300             UNTIL WS-IDX > WS-QTD-RESERVA-HOJE
027400                OR WS-FOI-ACHADO.
027500     IF WS-FOI-ACHADO
027600        MOVE 'BOOKED'    TO SITUACAO-DET1
027700        ADD 1 TO WS-TOT-OCUPADOS
027800     ELSE
027900        MOVE 'AVAILABLE' TO SITUACAO-DET1
028000        ADD 1 TO WS-TOT-LIVRES
028100        IF ASSENTO-FIXO
028200           ADD 1 TO WS-TOT-LIVRES-FIXO
028300        ELSE
028400           ADD 1 TO WS-TOT-LIVRES-FLUT.
028500
028600     WRITE REG-ORELATO FROM DET1 AFTER 2.
028700     ADD 1 TO CONTLIN.
028800     GO TO 0400-LE-ASSENTO.
028900 0400-FIM. EXIT.
029000
029100 0450-PROCURA-RESERVA-HOJE.
029200     IF TRH-COD-ASSENTO(WS-IDX) = COD-ASSENTO
029300        MOVE 'S' TO WS-ACHOU.
029400
029500 0900-RODAPE.
029600     MOVE WS-TOT-LIVRES      TO TOT-LIVRES-RODAPE.
029700     MOVE WS-TOT-OCUPADOS    TO TOT-OCUPADOS-RODAPE.
029800     MOVE WS-TOT-LIVRES-FIXO TO TOT-LIVRES-FIXO-RODAPE.
029900     MOVE WS-TOT-LIVRES-FLUT TO TOT-LIVRES-FLUT-RODAPE.
030000     WRITE REG-ORELATO FROM RODAPE1 AFTER 3.
030100     WRITE REG-ORELATO FROM RODAPE2 AFTER 2.
030200     WRITE REG-ORELATO FROM RODAPE3 AFTER 2.
030300     WRITE REG-ORELATO FROM RODAPE4 AFTER 2.
030400
030500 9900-FINALIZA.
030600     CLOSE ASSENTO.
030700     CLOSE RELVAGA.
030800     STOP RUN.
