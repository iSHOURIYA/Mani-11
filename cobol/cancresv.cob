000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CANCRESV-COB.
000400 AUTHOR. ENZO-19-JAMILE-26.
000500 INSTALLATION. EMPRESA S/A - CPD.
000600 DATE-WRITTEN. 21/09/1987.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO DO CPD - NAO DISTRIBUIR.
000900*****************************************************************
001000*    EMPRESA S / A                                              *
001100*    FINALIDADE : CANCELAMENTO DE RESERVA DE MESA (LE UM        *
001200*                 ARQUIVO DE PEDIDOS DE CANCELAMENTO, LOCALIZA  *
001300*                 A RESERVA PELO INDICE EM MEMORIA E REGRAVA O  *
001400*                 REGISTRO COM SITUACAO CANCELADA)              *
001500*****************************************************************
001600*    MODIFICACOES
001700*    VRS  DATA        PROGRAMADOR   DESCRICAO
001800*    1.0  21/09/1987  ENZO          IMPLANTACAO ORIGINAL          ENZO87  
001900*    1.1  17/02/1988  JAMILE        BLOQUEIO DE CANCELAMENTO      JAMI88  
002000*                                   JA CANCELADO
002100*    1.2  25/03/1993  R.TEIXEIRA    INDICE EM MEMORIA (RELATIVO)  RTEI93  
002200*                                   - ACOMPANHA GRVRESV-COB
002300*    1.3  09/02/1998  J.COSTA       AJUSTE ANO 2000 - ACCEPT      JCOS98  
002400*                                   PASSA A TRAZER ANO COM 4
002500*                                   DIGITOS (YYYYMMDD)
002600*    1.4  20/11/1998  J.COSTA       CHAMADO 4290 - REVISAO Y2K    JCOS98  
002700*                                   CONCLUIDA NESTE PROGRAMA
002800*    1.5  17/09/2001  L.FARIA       CHAMADO 5340 - MENSAGENS DE   LFAR01  
002900*                                   RECUSA PADRONIZADAS
003000*    1.6  12/05/2003  A.PRADO       CHAMADO 6088 - REVISAO FINAL  APRA03
003100*    1.7  18/08/2004  A.PRADO       CHAMADO 6484 - VALIDACAO DO   APRA04
003200*                                   LAYOUT DO CODIGO DE RESERVA
003300*                                   NO CARTAO DE CANCELAMENTO
003400*    1.8  19/08/2004  A.PRADO       CHAMADO 6489 - CONTADORES E   APRA04
003500*                                   CHAVE DE BUSCA (WS-ACHOU)
003600*                                   PASSAM A NIVEL 77 (PADRAO CPD)
003700*****************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS CLASSE-NUMERICA IS '0' THRU '9'.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT RESERVA ASSIGN TO DISK
004700                 ORGANIZATION RELATIVE
004800                 ACCESS MODE DYNAMIC
004900                 RELATIVE KEY WS-RRN-RESERVA
005000                 FILE STATUS FSTAT-RESERVA.
005100
005200     SELECT CANC-TRANS ASSIGN TO DISK
005300                 ORGANIZATION SEQUENTIAL
005400                 FILE STATUS FSTAT-CANCTRANS.
005500
005600     SELECT RESV-LOG ASSIGN TO DISK
005700                 ORGANIZATION LINE SEQUENTIAL
005800                 FILE STATUS FSTAT-RESVLOG.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  RESERVA
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID 'RESERVA.DAT'
006500     RECORD CONTAINS 44 CHARACTERS.
006600 01  REG-RESERVA.
006700     05  COD-RESERVA             PIC X(14).
006800     05  RESERVA-COD-USUARIO     PIC X(03).
006900     05  RESERVA-COD-ASSENTO     PIC X(03).
007000     05  DATA-RESERVA            PIC 9(08).
007100     05  DATA-RESERVA-G REDEFINES DATA-RESERVA.
007200         10  DR-ANO              PIC 9(04).
007300         10  DR-MES              PIC 9(02).
007400         10  DR-DIA              PIC 9(02).
007500     05  CARIMBO-RESERVA         PIC 9(14).
007600     05  CARIMBO-RESERVA-G REDEFINES CARIMBO-RESERVA.
007700         10  CR-DATA             PIC 9(08).
007800         10  CR-HORA             PIC 9(06).
007900     05  STATUS-RESERVA          PIC X(01).
008000         88  RESERVA-ATIVA       VALUE 'A'.
008100         88  RESERVA-CANCELADA   VALUE 'C'.
008200     05  FILLER                  PIC X(01).
008300
008400 FD  CANC-TRANS
008500     LABEL RECORD STANDARD
008600     VALUE OF FILE-ID 'CANCTRAN.DAT'
008700     RECORD CONTAINS 14 CHARACTERS.
008800 01  REG-TRANS-CANC.
008900     05  CANC-COD-RESERVA        PIC X(14).
009000
009100 FD  RESV-LOG
009200     LABEL RECORD OMITTED.
009300 01  REG-LOG-RESV                PIC X(80).
009400
009500 WORKING-STORAGE SECTION.
009600 01  FSTAT-RESERVA               PIC X(02) VALUE SPACES.
009700 01  FSTAT-CANCTRANS             PIC X(02) VALUE SPACES.
009800 01  FSTAT-RESVLOG               PIC X(02) VALUE SPACES.
009900
010000 01  WS-IDX                      PIC 9(04) COMP VALUE ZEROS.
010100 01  WS-IDX-X REDEFINES WS-IDX   PIC X(04) COMP.
010200
010300*    INDICE EM MEMORIA COD-RESERVA -> RRN, RECONSTRUIDO A CADA
010400*    ABERTURA (VER GRVRESV-COB, CHAMADO 1.8 DAQUELE PROGRAMA).
010500*    CHAMADO 4512 - TABELA AMPLIADA PARA 2000 RESERVAS.
010600 01  TAB-INDICE-RESERVA OCCURS 2000 TIMES.
010700     05  IDX-COD-RESERVA         PIC X(14).
010800     05  IDX-RRN                 PIC 9(06) COMP.
010900     05  IDX-STATUS              PIC X(01).
011000 77  WS-QTD-RESERVAS             PIC 9(04) COMP VALUE ZEROS.
011100 01  WS-RRN-RESERVA              PIC 9(06) COMP VALUE ZEROS.
011200
011300 01  WS-POS-RESERVA              PIC 9(04) COMP VALUE ZEROS.
011400 77  WS-ACHOU                    PIC X(01) VALUE 'N'.
011500     88  WS-FOI-ACHADO           VALUE 'S'.
011600
011700 01  WS-MOTIVO-RECUSA            PIC X(40) VALUE SPACES.
011800 01  WS-MSG-ERRO                 PIC X(40) VALUE SPACES.
011900
012000 77  WS-CONT-CANCELADAS          PIC 9(05) COMP VALUE ZEROS.
012100 77  WS-CONT-RECUSADAS           PIC 9(05) COMP VALUE ZEROS.
012200
012300 01  LINHA-LOG.
012400     05  FILLER                  PIC X(10) VALUE 'CANCELA  -'.
012500     05  LOG-COD-RESERVA         PIC X(14).
012600     05  FILLER                  PIC X(02) VALUE SPACES.
012700     05  LOG-SITUACAO            PIC X(09).
012800     05  FILLER                  PIC X(01) VALUE SPACES.
012900     05  LOG-DETALHE             PIC X(40).
013000
013100 PROCEDURE DIVISION.
013200
013300 0100-INICIO.
013400     OPEN I-O RESERVA.
013500     IF FSTAT-RESERVA NOT = '00'
013600        MOVE 'ERRO ABERTURA RESERVA.DAT' TO WS-MSG-ERRO
013700        DISPLAY WS-MSG-ERRO
013800        STOP RUN.
013900     PERFORM 0210-CARREGA-INDICE-RESERVA.
014000
014100     OPEN INPUT CANC-TRANS.
014200     IF FSTAT-CANCTRANS NOT = '00'
014300        MOVE 'ERRO ABERTURA CANCTRAN.DAT' TO WS-MSG-ERRO
014400        DISPLAY WS-MSG-ERRO
014500        CLOSE RESERVA
014600        STOP RUN.
014700
014800     OPEN OUTPUT RESV-LOG.
014900
015000     PERFORM 0500-PROCESSA-CANCELAMENTOS.
015100     GO TO 9900-FINALIZA.
015200
015300 0210-CARREGA-INDICE-RESERVA.
015400     MOVE 1 TO WS-RRN-RESERVA.
015500     READ RESERVA NEXT RECORD AT END GO TO 0210-FIM.
015600     ADD 1 TO WS-QTD-RESERVAS.
015700     MOVE COD-RESERVA     TO IDX-COD-RESERVA(WS-QTD-RESERVAS).
015800     MOVE WS-RRN-RESERVA  TO IDX-RRN(WS-QTD-RESERVAS).
015900     MOVE STATUS-RESERVA  TO IDX-STATUS(WS-QTD-RESERVAS).
016000     GO TO 0210-CARREGA-INDICE-RESERVA.
016100 0210-FIM. EXIT.
016200
016300 0500-PROCESSA-CANCELAMENTOS.
016400     READ CANC-TRANS AT END GO TO 0500-FIM.
016500     PERFORM 0600-VALIDA-CANCELAMENTO
016600         THRU 0500-PROCESSA-CANCELAMENTOS-RETORNO.
016700     GO TO 0500-PROCESSA-CANCELAMENTOS.
016800 0500-FIM. EXIT.
016900
017000 0600-VALIDA-CANCELAMENTO.
017100     MOVE SPACES TO WS-MOTIVO-RECUSA.
017200*    CARTAO DE CANCELAMENTO COM CODIGO FORA DO LAYOUT (PREFIXO
017300*    'BK' + 12 DIGITOS) E RECUSADO SEM CONSULTAR O INDICE
017400*    (CHAMADO 1.7).
017500     IF CANC-COD-RESERVA(1:2) NOT = 'BK'
017600        OR CANC-COD-RESERVA(3:12) NOT CLASSE-NUMERICA
017700        MOVE 'CARTAO DE CANCELAMENTO COM CODIGO INVALIDO'
017800          TO WS-MOTIVO-RECUSA
017900        GO TO 0690-GRAVA-LOG-RECUSA.
018000     MOVE 'N' TO WS-ACHOU.
018100     PERFORM 0610-LOCALIZA-RESERVA
018200         VARYING WS-IDX FROM 1 BY 1
018300             UNTIL WS-IDX > WS-QTD-RESERVAS
018400                OR WS-FOI-ACHADO.
018500     IF NOT WS-FOI-ACHADO
018600        MOVE 'RESERVA NAO ENCONTRADA' TO WS-MOTIVO-RECUSA
018700        GO TO 0690-GRAVA-LOG-RECUSA.
018800     MOVE WS-IDX TO WS-POS-RESERVA.
018900
019000     IF IDX-STATUS(WS-POS-RESERVA) = 'C'
019100        MOVE 'RESERVA JA ESTAVA CANCELADA' TO WS-MOTIVO-RECUSA
019200        GO TO 0690-GRAVA-LOG-RECUSA.
019300
019400 1300-CANCELA-RESERVA.
019500     MOVE IDX-RRN(WS-POS-RESERVA) TO WS-RRN-RESERVA.
019600     READ RESERVA
019700         INVALID KEY
019800             MOVE 'ERRO LEITURA RESERVA.DAT' TO WS-MOTIVO-RECUSA
019900             GO TO 0690-GRAVA-LOG-RECUSA.
020000
020100     MOVE 'C' TO STATUS-RESERVA.
020200     REWRITE REG-RESERVA
020300         INVALID KEY
020400             MOVE 'ERRO GRAVACAO RESERVA.DAT' TO WS-MOTIVO-RECUSA
020500             GO TO 0690-GRAVA-LOG-RECUSA.
020600
020700     MOVE 'C' TO IDX-STATUS(WS-POS-RESERVA).
020800     ADD 1 TO WS-CONT-CANCELADAS.
020900
021000     MOVE SPACES TO LINHA-LOG.
021100     MOVE CANC-COD-RESERVA  TO LOG-COD-RESERVA.
021200     MOVE 'CANCELADA'       TO LOG-SITUACAO.
021300     MOVE SPACES            TO LOG-DETALHE.
021400     WRITE REG-LOG-RESV FROM LINHA-LOG.
021500     GO TO 0500-PROCESSA-CANCELAMENTOS-RETORNO.
021600
021700 0690-GRAVA-LOG-RECUSA.
021800     ADD 1 TO WS-CONT-RECUSADAS.
021900     MOVE SPACES TO LINHA-LOG.
022000     MOVE CANC-COD-RESERVA  TO LOG-COD-RESERVA.
022100     MOVE 'RECUSADA '       TO LOG-SITUACAO.
022200     MOVE WS-MOTIVO-RECUSA  TO LOG-DETALHE.
022300     WRITE REG-LOG-RESV FROM LINHA-LOG.
022400
022500 0500-PROCESSA-CANCELAMENTOS-RETORNO.
022600     EXIT.
022700
022800 0610-LOCALIZA-RESERVA.
022900     IF IDX-COD-RESERVA(WS-IDX) = CANC-COD-RESERVA
023000        MOVE 'S' TO WS-ACHOU.
023100
023200 9900-FINALIZA.
023300     CLOSE RESERVA.
023400     CLOSE CANC-TRANS.
023500     CLOSE RESV-LOG.
023600     DISPLAY 'CANCRESV-COB - CANCELADAS: ' WS-CONT-CANCELADAS.
023700     DISPLAY 'CANCRESV-COB - RECUSADAS : ' WS-CONT-RECUSADAS.
023800     STOP RUN.
