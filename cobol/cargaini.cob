000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. CARGAINI-COB.
000400 AUTHOR. FABIO.
000500 INSTALLATION. EMPRESA S/A - CPD.
000600 DATE-WRITTEN. 12/04/1986.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO DO CPD - NAO DISTRIBUIR.
000900*****************************************************************
001000*    EMPRESA S / A                                              *
001100*    FINALIDADE : CARGA INICIAL DOS ARQUIVOS MESTRES DE         *
001200*                 ASSENTO E USUARIO DO CONTROLE DE RESERVA      *
001300*                 DE MESAS (JOB DE ABERTURA DO DIA)             *
001400*                                                                *
001500*    GERA 50 REGISTROS DE ASSENTO (1-40 FIXO, 41-50 FLUTUANTE)  *
001600*    EM ORDEM DE MATRIZ (5 LINHAS X 10 COLUNAS) E 8 REGISTROS   *
001700*    DE USUARIO, UM POR EQUIPE, NA ORDEM DECLARADA DAS EQUIPES. *
001800*****************************************************************
001900*    MODIFICACOES
002000*    VRS  DATA        PROGRAMADOR   DESCRICAO
002100*    1.0  12/04/1986  FABIO         IMPLANTACAO ORIGINAL          FABI86  
002200*    1.1  03/09/1986  FABIO         AJUSTE LAYOUT REG-ASSENTO     FABI86  
002300*    1.2  22/01/1987  FABIO         INCLUIDO REG-USUARIO          FABI87  
002400*    1.3  14/06/1988  W.SANTOS      REVISAO FILE STATUS           WSAN88  
002500*    1.4  02/02/1990  W.SANTOS      TABELA DE EQUIPES POR FILLER  WSAN90  
002600*    1.5  19/11/1991  M.ALVES       PROTECAO CONTRA CARGA DUPLA   MALV91  
002700*    1.6  27/03/1993  M.ALVES       CHAVE UPSI-0 P/ FORCAR CARGA  MALV93  
002800*    1.7  05/08/1994  R.TEIXEIRA    AJUSTE MENSAGENS DE ERRO      RTEI94  
002900*    1.8  17/02/1995  R.TEIXEIRA    INCLUIDO CONTADOR DE ASSENTO  RTEI95  
003000*    1.9  30/10/1996  J.COSTA       REVISAO GERAL - PADRAO CPD    JCOS96  
003100*    2.0  11/04/1998  J.COSTA       AJUSTE P/ ANO 2000 (VIRADA    JCOS98  
003200*                                   DE SECULO) - WS-DATA-CARGA
003300*                                   PASSA A GUARDAR SECULO CHEIO
003400*    2.1  22/09/1998  J.COSTA       REVISAO COMPLETA - NENHUM     JCOS98  
003500*                                   CAMPO DE DATA DE 2 DIGITOS
003600*                                   NESTE PROGRAMA (OK P/ 2000)
003700*    2.2  15/03/1999  L.FARIA       CHAMADO 4471 - LOG DE CARGA   LFAR99  
003800*    2.3  08/01/2001  L.FARIA       CHAMADO 5209 - TOTAIS FINAIS  LFAR01  
003900*    2.4  19/07/2003  A.PRADO       CHAMADO 6112 - REVISAO FINAL  APRA03
004000*    2.5  19/08/2004  A.PRADO       CHAMADO 6487 - CONTADORES DE  APRA04
004100*                                   GRAVACAO PASSAM A NIVEL 77
004200*                                   (PADRAO CPD PARA ACUMULADORES)
004300*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     UPSI-0 ON  STATUS IS CHAVE-REGERA-LIGADA
004900     UPSI-0 OFF STATUS IS CHAVE-REGERA-DESLIGADA.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ASSENTO ASSIGN TO DISK
005400                 ORGANIZATION SEQUENTIAL
005500                 FILE STATUS STATUS-ASSENTO.
005600
005700     SELECT USUARIO ASSIGN TO DISK
005800                 ORGANIZATION SEQUENTIAL
005900                 FILE STATUS STATUS-USUARIO.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  ASSENTO
006400     LABEL RECORD STANDARD
006500     VALUE OF FILE-ID 'ASSENTO.DAT'
006600     RECORD CONTAINS 8 CHARACTERS.
006700 01  REG-ASSENTO.
006800     05  COD-ASSENTO             PIC X(03).
006900     05  TIPO-ASSENTO            PIC X(01).
007000         88  ASSENTO-FIXO        VALUE 'F'.
007100         88  ASSENTO-FLUTUANTE   VALUE 'L'.
007200     05  LINHA-ASSENTO           PIC 9(01).
007300     05  COLUNA-ASSENTO          PIC 9(02).
007400     05  FILLER                  PIC X(01).
007500
007600 FD  USUARIO
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID 'USUARIO.DAT'
007900     RECORD CONTAINS 33 CHARACTERS.
008000 01  REG-USUARIO.
008100     05  COD-USUARIO             PIC X(03).
008200     05  NOME-USUARIO            PIC X(20).
008300     05  EQUIPE-USUARIO          PIC X(08).
008400     05  EQUIPE-USUARIO-R REDEFINES EQUIPE-USUARIO.
008500         10  EQUIPE-PREFIXO      PIC X(06).
008600         10  EQUIPE-LOTE         PIC X(02).
008700     05  TURMA-USUARIO           PIC X(01).
008800     05  FILLER                  PIC X(01).
008900
009000 WORKING-STORAGE SECTION.
009100 01  STATUS-ASSENTO              PIC X(02) VALUE SPACES.
009200 01  STATUS-USUARIO              PIC X(02) VALUE SPACES.
009300
009400 01  WS-SEQ-ASSENTO              PIC 9(02) COMP VALUE ZEROS.
009500 01  WS-SEQ-ASSENTO-X REDEFINES WS-SEQ-ASSENTO
009600                                 PIC X(02) COMP.
009700 01  WS-SEQ-ASSENTO-ED           PIC 9(02) VALUE ZEROS.
009800 01  WS-AUX-CALC                 PIC 9(02) COMP VALUE ZEROS.
009900 01  WS-LINHA-CALC               PIC 9(01) COMP VALUE ZEROS.
010000 01  WS-COLUNA-CALC              PIC 9(02) COMP VALUE ZEROS.
010100
010200 01  WS-SEQ-USUARIO              PIC 9(01) COMP VALUE ZEROS.
010300 01  WS-SEQ-USUARIO-CHAR         PIC 9(01) VALUE ZEROS.
010400
010500 77  WS-CONT-ASSENTO-GRAV        PIC 9(04) COMP VALUE ZEROS.
010600 77  WS-CONT-USUARIO-GRAV        PIC 9(02) COMP VALUE ZEROS.
010700
010800 01  WS-DATA-CARGA               PIC 9(08) VALUE ZEROS.
010900 01  WS-DATA-CARGA-G REDEFINES WS-DATA-CARGA.
011000     05  WS-DC-ANO               PIC 9(04).
011100     05  WS-DC-MES               PIC 9(02).
011200     05  WS-DC-DIA               PIC 9(02).
011300
011400*    TABELA DAS 8 EQUIPES NA ORDEM DECLARADA (CHAMADO 1.4) -
011500*    MONTADA POR FILLER/REDEFINES, PADRAO CPD PARA TABELAS
011600*    ESTATICAS EM PROGRAMAS SEM ARQUIVO DE PARAMETRO.
011700 01  WS-TABELA-EQUIPES-LIT.
011800     05  FILLER                  PIC X(08) VALUE 'SQUAD_A1'.
011900     05  FILLER                  PIC X(08) VALUE 'SQUAD_B1'.
012000     05  FILLER                  PIC X(08) VALUE 'SQUAD_C1'.
012100     05  FILLER                  PIC X(08) VALUE 'SQUAD_D1'.
012200     05  FILLER                  PIC X(08) VALUE 'SQUAD_A2'.
012300     05  FILLER                  PIC X(08) VALUE 'SQUAD_B2'.
012400     05  FILLER                  PIC X(08) VALUE 'SQUAD_C2'.
012500     05  FILLER                  PIC X(08) VALUE 'SQUAD_D2'.
012600 01  WS-TABELA-EQUIPES REDEFINES WS-TABELA-EQUIPES-LIT.
012700     05  WS-EQUIPE OCCURS 8 TIMES
012800                                 PIC X(08).
012900
013000 01  WS-MSG-ERRO                 PIC X(40) VALUE SPACES.
013100
013200 PROCEDURE DIVISION.
013300
013400 0100-INICIO.
013500*    CHAMADO 1.5 - SE O ARQUIVO DE ASSENTOS JA EXISTE E A CHAVE
013600*    UPSI-0 NAO ESTIVER LIGADA, A CARGA E IGNORADA (O OPERADOR
013700*    SO LIGA A CHAVE NO JCL QUANDO QUISER FORCAR NOVA CARGA).
013800     ACCEPT WS-DATA-CARGA FROM DATE YYYYMMDD.
013900     OPEN INPUT ASSENTO.
014000     IF STATUS-ASSENTO = '00'
014100        CLOSE ASSENTO
014200        IF CHAVE-REGERA-DESLIGADA
014300           DISPLAY 'CARGAINI-COB - ASSENTO.DAT JA CARREGADO - '
014400                   'UPSI-0 DESLIGADA, CARGA IGNORADA'
014500           STOP RUN.
014600
014700     OPEN OUTPUT ASSENTO.
014800     IF STATUS-ASSENTO NOT = '00'
014900        MOVE 'ERRO ABERTURA ASSENTO.DAT - CARGA ABORTADA'
015000          TO WS-MSG-ERRO
015100        DISPLAY WS-MSG-ERRO
015200        STOP RUN.
015300
015400     OPEN OUTPUT USUARIO.
015500     IF STATUS-USUARIO NOT = '00'
015600        MOVE 'ERRO ABERTURA USUARIO.DAT - CARGA ABORTADA'
015700          TO WS-MSG-ERRO
015800        CLOSE ASSENTO
015900        DISPLAY WS-MSG-ERRO
016000        STOP RUN.
016100
016200     PERFORM 0200-GERA-ASSENTOS.
016300     PERFORM 0300-GERA-USUARIOS.
016400     GO TO 9900-FINALIZA.
016500
016600 0200-GERA-ASSENTOS.
016700     PERFORM 0250-ESCREVE-ASSENTO
016800         VARYING WS-SEQ-ASSENTO FROM 1 BY 1
016900             UNTIL WS-SEQ-ASSENTO > 50.
017000
017100 0250-ESCREVE-ASSENTO.
017200*    MATRIZ 5 LINHAS X 10 COLUNAS, ORDEM POR LINHA (ROW-MAJOR).
017300     COMPUTE WS-AUX-CALC = WS-SEQ-ASSENTO - 1.
017400     DIVIDE WS-AUX-CALC BY 10
017500         GIVING WS-LINHA-CALC REMAINDER WS-COLUNA-CALC.
017600     ADD 1 TO WS-LINHA-CALC.
017700     ADD 1 TO WS-COLUNA-CALC.
017800     MOVE WS-LINHA-CALC  TO LINHA-ASSENTO.
017900     MOVE WS-COLUNA-CALC TO COLUNA-ASSENTO.
018000
018100     MOVE WS-SEQ-ASSENTO TO WS-SEQ-ASSENTO-ED.
018200     MOVE 'S' TO COD-ASSENTO(1:1).
018300     MOVE WS-SEQ-ASSENTO-ED TO COD-ASSENTO(2:2).
018400
018500     IF WS-SEQ-ASSENTO NOT > 40
018600        MOVE 'F' TO TIPO-ASSENTO
018700     ELSE
018800        MOVE 'L' TO TIPO-ASSENTO.
018900
019000     MOVE SPACES TO FILLER OF REG-ASSENTO.
019100     WRITE REG-ASSENTO.
019200     IF STATUS-ASSENTO = '00'
019300        ADD 1 TO WS-CONT-ASSENTO-GRAV.
019400
019500 0300-GERA-USUARIOS.
019600     PERFORM 0350-ESCREVE-USUARIO
019700         VARYING WS-SEQ-USUARIO FROM 1 BY 1
019800             UNTIL WS-SEQ-USUARIO > 8.
019900
020000 0350-ESCREVE-USUARIO.
020100     MOVE WS-SEQ-USUARIO TO WS-SEQ-USUARIO-CHAR.
020200     MOVE 'U' TO COD-USUARIO(1:1).
020300     MOVE '0' TO COD-USUARIO(2:1).
020400     MOVE WS-SEQ-USUARIO-CHAR TO COD-USUARIO(3:1).
020500
020600     MOVE SPACES TO NOME-USUARIO.
020700     STRING 'User ' WS-SEQ-USUARIO-CHAR
020800         DELIMITED BY SIZE INTO NOME-USUARIO.
020900
021000     MOVE WS-EQUIPE(WS-SEQ-USUARIO) TO EQUIPE-USUARIO.
021100*    TURMA DERIVADA DO ULTIMO DIGITO DO CODIGO DE EQUIPE, VIA
021200*    REDEFINES EQUIPE-USUARIO-R (CHAMADO 1.4).
021300     MOVE EQUIPE-LOTE(2:1) TO TURMA-USUARIO.
021400
021500     MOVE SPACES TO FILLER OF REG-USUARIO.
021600     WRITE REG-USUARIO.
021700     IF STATUS-USUARIO = '00'
021800        ADD 1 TO WS-CONT-USUARIO-GRAV.
021900
022000 9900-FINALIZA.
022100     CLOSE ASSENTO.
022200     CLOSE USUARIO.
022300     DISPLAY 'CARGAINI-COB - ASSENTOS GRAVADOS: '
022400             WS-CONT-ASSENTO-GRAV.
022500     DISPLAY 'CARGAINI-COB - USUARIOS GRAVADOS : '
022600             WS-CONT-USUARIO-GRAV.
022700     STOP RUN.
