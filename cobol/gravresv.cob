000100
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. GRVRESV-COB.
000400 AUTHOR. ENZO-19-JAMILE-26.
000500 INSTALLATION. EMPRESA S/A - CPD.
000600 DATE-WRITTEN. 08/09/1987.
000700 DATE-COMPILED.
000800 SECURITY. USO INTERNO DO CPD - NAO DISTRIBUIR.
000900*****************************************************************
001000*    EMPRESA S / A                                              *
001100*    FINALIDADE : GRAVACAO DE RESERVA DE MESA (LE UM ARQUIVO    *
001200*                 DE TRANSACOES, VALIDA CADA PEDIDO CONTRA OS   *
001300*                 MESTRES DE ASSENTO/USUARIO E CONTRA O PROPRIO *
001400*                 ARQUIVO DE RESERVAS, E GRAVA AS APROVADAS)    *
001500*                                                                *
001600*    ARQUIVO DE RESERVA E RELATIVO (SEM ISAM NESTE COMPILADOR)  *
001700*    - O INDICE COD-RESERVA/RRN E RECONSTRUIDO EM MEMORIA A     *
001800*    CADA ABERTURA, LENDO O ARQUIVO INTEIRO (VER TAB-INDICE).   *
001900*****************************************************************
002000*    MODIFICACOES
002100*    VRS  DATA        PROGRAMADOR   DESCRICAO
002200*    1.0  08/09/1987  ENZO          IMPLANTACAO ORIGINAL          ENZO87  
002300*    1.1  14/01/1988  ENZO          REGRA DE FIM DE SEMANA        ENZO88  
002400*    1.2  30/05/1988  JAMILE        REGRA DE DATA RETROATIVA      JAMI88  
002500*    1.3  19/10/1988  JAMILE        REGRA DE RESERVA DUPLICADA    JAMI88  
002600*                                   (USUARIO E ASSENTO)
002700*    1.4  03/03/1989  W.SANTOS      RODIZIO DE TURMA POR SEMANA   WSAN89  
002800*    1.5  21/07/1989  W.SANTOS      ROTINA DE SERIAL DE DATA      WSAN89  
002900*                                   (CALENDARIO PROLEPTICO) EM
003000*                                   SUBSTITUICAO A TABELA DE
003100*                                   JULIANO FIXA DO CPD
003200*    1.6  11/02/1990  M.ALVES       REGRA DE ASSENTO FIXO/FLUT.   MALV90  
003300*    1.7  02/09/1991  M.ALVES       GERACAO DE COD-RESERVA POR    MALV91  
003400*                                   CONTADOR SEQUENCIAL
003500*    1.8  25/03/1993  R.TEIXEIRA    INDICE EM MEMORIA (RELATIVO)  RTEI93  
003600*                                   - ARQUIVO DEIXOU DE SER
003700*                                   INDEXADO POR FALTA DE ISAM
003800*    1.9  14/08/1995  R.TEIXEIRA    LOG DE TRANSACOES RECUSADAS   RTEI95  
003900*    2.0  09/02/1998  J.COSTA       AJUSTE ANO 2000 - ACCEPT      JCOS98  
004000*                                   PASSA A TRAZER ANO COM 4
004100*                                   DIGITOS (YYYYMMDD), ROTINA
004200*                                   DE SERIAL JA ERA SECULO
004300*                                   CHEIO E NAO PRECISOU MUDAR
004400*    2.1  20/11/1998  J.COSTA       CHAMADO 4290 - REVISAO Y2K    JCOS98  
004500*                                   CONCLUIDA NESTE PROGRAMA
004600*    2.2  06/04/1999  L.FARIA       CHAMADO 4512 - AUMENTO DA     LFAR99  
004700*                                   TABELA DE INDICE P/ 2000
004800*    2.3  17/09/2001  L.FARIA       CHAMADO 5340 - MENSAGENS DE   LFAR01  
004900*                                   RECUSA PADRONIZADAS
005000*    2.4  12/05/2003  A.PRADO       CHAMADO 6088 - REVISAO FINAL  APRA03
005100*    2.5  18/08/2004  A.PRADO       CHAMADO 6483 - VALIDACAO DE   APRA04
005200*                                   SEQUENCIA NUMERICA DO CODIGO
005300*                                   DE ASSENTO/USUARIO NO CARTAO
005400*                                   DE TRANSACAO, ANTES DA BUSCA
005500*    2.6  19/08/2004  A.PRADO       CHAMADO 6488 - CONTADORES E   APRA04
005600*                                   CHAVE DE BUSCA (WS-ACHOU)
005700*                                   PASSAM A NIVEL 77 (PADRAO CPD)
005800*****************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     CLASS CLASSE-NUMERICA IS '0' THRU '9'.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ASSENTO ASSIGN TO DISK
006800                 ORGANIZATION SEQUENTIAL
006900                 FILE STATUS FSTAT-ASSENTO.
007000
007100     SELECT USUARIO ASSIGN TO DISK
007200                 ORGANIZATION SEQUENTIAL
007300                 FILE STATUS FSTAT-USUARIO.
007400
007500     SELECT RESERVA ASSIGN TO DISK
007600                 ORGANIZATION RELATIVE
007700                 ACCESS MODE DYNAMIC
007800                 RELATIVE KEY WS-RRN-RESERVA
007900                 FILE STATUS FSTAT-RESERVA.
008000
008100     SELECT RESV-TRANS ASSIGN TO DISK
008200                 ORGANIZATION SEQUENTIAL
008300                 FILE STATUS FSTAT-RESVTRANS.
008400
008500     SELECT RESV-LOG ASSIGN TO DISK
008600                 ORGANIZATION LINE SEQUENTIAL
008700                 FILE STATUS FSTAT-RESVLOG.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  ASSENTO
009200     LABEL RECORD STANDARD
009300     VALUE OF FILE-ID 'ASSENTO.DAT'
009400     RECORD CONTAINS 8 CHARACTERS.
009500 01  REG-ASSENTO.
009600     05  COD-ASSENTO             PIC X(03).
009700     05  TIPO-ASSENTO            PIC X(01).
009800         88  ASSENTO-FIXO        VALUE 'F'.
009900         88  ASSENTO-FLUTUANTE   VALUE 'L'.
010000     05  LINHA-ASSENTO           PIC 9(01).
010100     05  COLUNA-ASSENTO          PIC 9(02).
010200     05  FILLER                  PIC X(01).
010300
010400 FD  USUARIO
010500     LABEL RECORD STANDARD
010600     VALUE OF FILE-ID 'USUARIO.DAT'
010700     RECORD CONTAINS 33 CHARACTERS.
010800 01  REG-USUARIO.
010900     05  COD-USUARIO             PIC X(03).
011000     05  NOME-USUARIO            PIC X(20).
011100     05  EQUIPE-USUARIO          PIC X(08).
011200     05  TURMA-USUARIO           PIC X(01).
011300     05  FILLER                  PIC X(01).
011400
011500 FD  RESERVA
011600     LABEL RECORD STANDARD
011700     VALUE OF FILE-ID 'RESERVA.DAT'
011800     RECORD CONTAINS 44 CHARACTERS.
011900 01  REG-RESERVA.
012000     05  COD-RESERVA             PIC X(14).
012100     05  RESERVA-COD-USUARIO     PIC X(03).
012200     05  RESERVA-COD-ASSENTO     PIC X(03).
012300     05  DATA-RESERVA            PIC 9(08).
012400     05  DATA-RESERVA-G REDEFINES DATA-RESERVA.
012500         10  DR-ANO              PIC 9(04).
012600         10  DR-MES              PIC 9(02).
012700         10  DR-DIA              PIC 9(02).
012800     05  CARIMBO-RESERVA         PIC 9(14).
012900     05  CARIMBO-RESERVA-G REDEFINES CARIMBO-RESERVA.
013000         10  CR-DATA             PIC 9(08).
013100         10  CR-HORA             PIC 9(06).
013200     05  STATUS-RESERVA          PIC X(01).
013300         88  RESERVA-ATIVA       VALUE 'A'.
013400         88  RESERVA-CANCELADA   VALUE 'C'.
013500     05  FILLER                  PIC X(01).
013600
013700 FD  RESV-TRANS
013800     LABEL RECORD STANDARD
013900     VALUE OF FILE-ID 'RESVTRAN.DAT'
014000     RECORD CONTAINS 20 CHARACTERS.
014100 01  REG-TRANS-RESV.
014200     05  TRANS-COD-USUARIO       PIC X(03).
014300     05  TRANS-COD-ASSENTO       PIC X(03).
014400     05  TRANS-DATA-RESERVA      PIC 9(08).
014500     05  FILLER                  PIC X(06).
014600
014700 FD  RESV-LOG
014800     LABEL RECORD OMITTED.
014900 01  REG-LOG-RESV                PIC X(80).
015000
015100 WORKING-STORAGE SECTION.
015200 01  FSTAT-ASSENTO               PIC X(02) VALUE SPACES.
015300 01  FSTAT-USUARIO               PIC X(02) VALUE SPACES.
015400 01  FSTAT-RESERVA               PIC X(02) VALUE SPACES.
015500 01  FSTAT-RESVTRANS             PIC X(02) VALUE SPACES.
015600 01  FSTAT-RESVLOG               PIC X(02) VALUE SPACES.
015700
015800 01  WS-IDX                      PIC 9(02) COMP VALUE ZEROS.
015900 01  WS-IDX-X REDEFINES WS-IDX   PIC X(02) COMP.
016000
016100 01  TAB-ASSENTO OCCURS 50 TIMES.
016200     05  TAB-COD-ASSENTO         PIC X(03).
016300     05  TAB-TIPO-ASSENTO        PIC X(01).
016400     05  TAB-LINHA-ASSENTO       PIC 9(01).
016500     05  TAB-COLUNA-ASSENTO      PIC 9(02).
016600 77  WS-QTD-ASSENTOS             PIC 9(02) COMP VALUE ZEROS.
016700
016800 01  TAB-USUARIO OCCURS 8 TIMES.
016900     05  TAB-COD-USUARIO         PIC X(03).
017000     05  TAB-NOME-USUARIO        PIC X(20).
017100     05  TAB-EQUIPE-USUARIO      PIC X(08).
017200     05  TAB-TURMA-USUARIO       PIC X(01).
017300 77  WS-QTD-USUARIOS             PIC 9(02) COMP VALUE ZEROS.
017400
017500*    CHAMADO 4512 - TABELA AMPLIADA PARA 2000 RESERVAS/EXECUCAO.
017600 01  TAB-INDICE-RESERVA OCCURS 2000 TIMES.
017700     05  IDX-COD-RESERVA         PIC X(14).
017800     05  IDX-RRN                 PIC 9(06) COMP.
017900     05  IDX-STATUS              PIC X(01).
018000     05  IDX-COD-USUARIO         PIC X(03).
018100     05  IDX-COD-ASSENTO         PIC X(03).
018200     05  IDX-DATA-RESERVA        PIC 9(08).
018300 77  WS-QTD-RESERVAS             PIC 9(04) COMP VALUE ZEROS.
018400 01  WS-PROX-RRN                 PIC 9(06) COMP VALUE 1.
018500 01  WS-RRN-RESERVA              PIC 9(06) COMP VALUE ZEROS.
018600
018700 01  WS-POS-USUARIO              PIC 9(02) COMP VALUE ZEROS.
018800 01  WS-POS-ASSENTO              PIC 9(02) COMP VALUE ZEROS.
018900 77  WS-ACHOU                    PIC X(01) VALUE 'N'.
019000     88  WS-FOI-ACHADO           VALUE 'S'.
019100
019200 01  WS-DATA-HOJE                PIC 9(08) VALUE ZEROS.
019300 01  WS-DATA-HOJE-G REDEFINES WS-DATA-HOJE.
019400     05  WS-DH-ANO               PIC 9(04).
019500     05  WS-DH-MES               PIC 9(02).
019600     05  WS-DH-DIA               PIC 9(02).
019700 01  WS-HORA-COMPLETA            PIC 9(08) VALUE ZEROS.
019800 01  WS-HORA-ATUAL REDEFINES WS-HORA-COMPLETA.
019900     05  WS-HORA-HHMMSS          PIC 9(06).
020000     05  WS-HORA-CENT            PIC 9(02).
020100
020200*    ROTINA DE SERIAL DE DATA (CALENDARIO PROLEPTICO GREGORIANO,
020300*    DIA 1 = 0001-01-01, SEGUNDA-FEIRA) - CHAMADO 1.5. EVITA
020400*    FUNCAO INTRINSECA DE DATA, NAO DISPONIVEL NESTE COMPILADOR.
020500 01  WS-DATA-PARA-SERIAL         PIC 9(08) VALUE ZEROS.
020600 01  WS-DPS-G REDEFINES WS-DATA-PARA-SERIAL.
020700     05  WS-DPS-ANO              PIC 9(04).
020800     05  WS-DPS-MES              PIC 9(02).
020900     05  WS-DPS-DIA              PIC 9(02).
021000 01  WS-SERIAL-RESULTADO         PIC 9(07) COMP VALUE ZEROS.
021100 01  WS-DIA-SEMANA-RESULT        PIC 9(01) COMP VALUE ZEROS.
021200
021300 01  WS-ANO-MENOS-1              PIC 9(04) COMP VALUE ZEROS.
021400 01  WS-AUX-DIV4                 PIC 9(04) COMP VALUE ZEROS.
021500 01  WS-AUX-DIV100               PIC 9(04) COMP VALUE ZEROS.
021600 01  WS-AUX-DIV400               PIC 9(04) COMP VALUE ZEROS.
021700 01  WS-REM-4                    PIC 9(04) COMP VALUE ZEROS.
021800 01  WS-REM-100                  PIC 9(04) COMP VALUE ZEROS.
021900 01  WS-REM-400                  PIC 9(04) COMP VALUE ZEROS.
022000 01  WS-TMP-DIV                  PIC 9(04) COMP VALUE ZEROS.
022100 01  WS-BISSEXTO                 PIC 9(01) COMP VALUE ZEROS.
022200 01  WS-DIAS-ANTES-MES           PIC 9(03) COMP VALUE ZEROS.
022300 01  WS-AUX-DS                   PIC 9(07) COMP VALUE ZEROS.
022400
022500*    DIAS ACUMULADOS ANTES DE CADA MES, ANO NAO BISSEXTO.
022600 01  WS-TAB-CUM-DIAS-LIT.
022700     05  FILLER                  PIC 9(03) COMP VALUE 0.
022800     05  FILLER                  PIC 9(03) COMP VALUE 31.
022900     05  FILLER                  PIC 9(03) COMP VALUE 59.
023000     05  FILLER                  PIC 9(03) COMP VALUE 90.
023100     05  FILLER                  PIC 9(03) COMP VALUE 120.
023200     05  FILLER                  PIC 9(03) COMP VALUE 151.
023300     05  FILLER                  PIC 9(03) COMP VALUE 181.
023400     05  FILLER                  PIC 9(03) COMP VALUE 212.
023500     05  FILLER                  PIC 9(03) COMP VALUE 243.
023600     05  FILLER                  PIC 9(03) COMP VALUE 273.
023700     05  FILLER                  PIC 9(03) COMP VALUE 304.
023800     05  FILLER                  PIC 9(03) COMP VALUE 334.
023900 01  WS-TAB-CUM-DIAS REDEFINES WS-TAB-CUM-DIAS-LIT.
024000     05  TAB-CUM-DIAS OCCURS 12 TIMES
024100                                 PIC 9(03) COMP.
024200
024300*    SERIAL FIXO DA SEGUNDA-FEIRA EPOCA (1970-01-05), CALCULADO
024400*    PELA MESMA FORMULA - MANTIDO LITERAL POR SER CONSTANTE.
024500 01  WS-SERIAL-EPOCA-SEGUNDA     PIC 9(07) COMP VALUE 719167.
024600
024700 01  WS-SERIAL-TRANS             PIC 9(07) COMP VALUE ZEROS.
024800 01  WS-DOW-TRANS                PIC 9(01) COMP VALUE ZEROS.
024900 01  WS-SERIAL-HOJE              PIC 9(07) COMP VALUE ZEROS.
025000 01  WS-DIF-DIAS                 PIC S9(07) COMP VALUE ZEROS.
025100
025200 01  WS-SERIAL-SEGUNDA           PIC 9(07) COMP VALUE ZEROS.
025300 01  WS-NUMERO-SEMANA            PIC 9(05) COMP VALUE ZEROS.
025400 01  WS-RESTO-SEMANA             PIC 9(01) COMP VALUE ZEROS.
025500 01  WS-TURMA-PERMITIDA          PIC X(01) VALUE SPACES.
025600
025700 01  WS-CONTADOR-RESERVA         PIC 9(12) COMP VALUE ZEROS.
025800 01  WS-CONTADOR-RESERVA-ED      PIC 9(12) VALUE ZEROS.
025900
026000 01  WS-MOTIVO-RECUSA            PIC X(40) VALUE SPACES.
026100 01  WS-MSG-ERRO                 PIC X(40) VALUE SPACES.
026200
026300 77  WS-CONT-ACEITAS             PIC 9(05) COMP VALUE ZEROS.
026400 77  WS-CONT-RECUSADAS           PIC 9(05) COMP VALUE ZEROS.
026500
026600 01  LINHA-LOG.
026700     05  FILLER                  PIC X(10) VALUE 'RESERVA - '.
026800     05  LOG-COD-USUARIO         PIC X(03).
026900     05  FILLER                  PIC X(01) VALUE SPACES.
027000     05  LOG-COD-ASSENTO         PIC X(03).
027100     05  FILLER                  PIC X(01) VALUE SPACES.
027200     05  LOG-DATA                PIC 9(08).
027300     05  FILLER                  PIC X(02) VALUE SPACES.
027400     05  LOG-SITUACAO            PIC X(09).
027500     05  FILLER                  PIC X(01) VALUE SPACES.
027600     05  LOG-DETALHE             PIC X(40).
027700
027800 PROCEDURE DIVISION.
027900
028000 0100-INICIO.
028100     ACCEPT WS-DATA-HOJE FROM DATE YYYYMMDD.
028200     ACCEPT WS-HORA-COMPLETA FROM TIME.
028300
028400     OPEN INPUT ASSENTO.
028500     IF FSTAT-ASSENTO NOT = '00'
028600        MOVE 'ERRO ABERTURA ASSENTO.DAT' TO WS-MSG-ERRO
028700        DISPLAY WS-MSG-ERRO
028800        STOP RUN.
028900     PERFORM 0150-CARREGA-ASSENTOS.
029000     CLOSE ASSENTO.
029100
029200     OPEN INPUT USUARIO.
029300     IF FSTAT-USUARIO NOT = '00'
029400        MOVE 'ERRO ABERTURA USUARIO.DAT' TO WS-MSG-ERRO
029500        DISPLAY WS-MSG-ERRO
029600        STOP RUN.
029700     PERFORM 0160-CARREGA-USUARIOS.
029800     CLOSE USUARIO.
029900
030000     OPEN I-O RESERVA.
030100     IF FSTAT-RESERVA = '35'
030200        OPEN OUTPUT RESERVA
030300        CLOSE RESERVA
030400        OPEN I-O RESERVA.
030500     IF FSTAT-RESERVA NOT = '00'
030600        MOVE 'ERRO ABERTURA RESERVA.DAT' TO WS-MSG-ERRO
030700        DISPLAY WS-MSG-ERRO
030800        STOP RUN.
030900     PERFORM 0210-CARREGA-INDICE-RESERVA.
031000     COMPUTE WS-PROX-RRN = WS-QTD-RESERVAS + 1.
031100
031200     OPEN INPUT RESV-TRANS.
031300     IF FSTAT-RESVTRANS NOT = '00'
031400        MOVE 'ERRO ABERTURA RESVTRAN.DAT' TO WS-MSG-ERRO
031500        DISPLAY WS-MSG-ERRO
031600        CLOSE RESERVA
031700        STOP RUN.
031800
031900     OPEN OUTPUT RESV-LOG.
032000
032100*    SEED DO CONTADOR DE COD-RESERVA - CCYYMMDD + HHMM (CHAMADO
032200*    1.7); SUBSTITUTO DETERMINISTICO DO RELOGIO EM MILISSEGUNDOS
032300*    DA VERSAO ORIGINAL.
032400     COMPUTE WS-CONTADOR-RESERVA =
032500         WS-DATA-HOJE * 10000 + (WS-HORA-HHMMSS / 100).
032600
032700     MOVE WS-DATA-HOJE TO WS-DATA-PARA-SERIAL.
032800     PERFORM 9100-CALCULA-SERIAL.
032900     MOVE WS-SERIAL-RESULTADO TO WS-SERIAL-HOJE.
033000
033100     PERFORM 0500-PROCESSA-TRANSACOES.
033200     GO TO 9900-FINALIZA.
033300
033400 0150-CARREGA-ASSENTOS.
033500     READ ASSENTO AT END GO TO 0150-FIM.
033600     ADD 1 TO WS-QTD-ASSENTOS.
033700     MOVE COD-ASSENTO    TO TAB-COD-ASSENTO(WS-QTD-ASSENTOS).
033800     MOVE TIPO-ASSENTO   TO TAB-TIPO-ASSENTO(WS-QTD-ASSENTOS).
033900     MOVE LINHA-ASSENTO  TO TAB-LINHA-ASSENTO(WS-QTD-ASSENTOS).
034000     MOVE COLUNA-ASSENTO TO TAB-COLUNA-ASSENTO(WS-QTD-ASSENTOS).
034100     GO TO 0150-CARREGA-ASSENTOS.
034200 0150-FIM. EXIT.
034300
034400 0160-CARREGA-USUARIOS.
034500     READ USUARIO AT END GO TO 0160-FIM.
034600     ADD 1 TO WS-QTD-USUARIOS.
034700     MOVE COD-USUARIO    TO TAB-COD-USUARIO(WS-QTD-USUARIOS).
034800     MOVE NOME-USUARIO   TO TAB-NOME-USUARIO(WS-QTD-USUARIOS).
034900     MOVE EQUIPE-USUARIO TO TAB-EQUIPE-USUARIO(WS-QTD-USUARIOS).
035000     MOVE TURMA-USUARIO  TO TAB-TURMA-USUARIO(WS-QTD-USUARIOS).
035100     GO TO 0160-CARREGA-USUARIOS.
035200 0160-FIM. EXIT.
035300
035400 0210-CARREGA-INDICE-RESERVA.
035500     READ RESERVA NEXT RECORD AT END GO TO 0210-FIM.
035600     ADD 1 TO WS-QTD-RESERVAS.
035700     MOVE COD-RESERVA         TO IDX-COD-RESERVA(WS-QTD-RESERVAS).
035800     MOVE WS-RRN-RESERVA      TO IDX-RRN(WS-QTD-RESERVAS).
035900     MOVE STATUS-RESERVA      TO IDX-STATUS(WS-QTD-RESERVAS).
036000     MOVE RESERVA-COD-USUARIO TO IDX-COD-USUARIO(WS-QTD-RESERVAS).
036100     MOVE RESERVA-COD-ASSENTO TO IDX-COD-ASSENTO(WS-QTD-RESERVAS).
036200     MOVE DATA-RESERVA        TO IDX-DATA-RESERVA(WS-QTD-RESERVAS).
036300     GO TO 0210-CARREGA-INDICE-RESERVA.
036400 0210-FIM. EXIT.
036500
036600 0500-PROCESSA-TRANSACOES.
036700     READ RESV-TRANS AT END GO TO 0500-FIM.
036800     PERFORM 0600-VALIDA-TRANSACAO
036900         THRU 0500-PROCESSA-TRANSACOES-RETORNO.
037000     GO TO 0500-PROCESSA-TRANSACOES.
037100 0500-FIM. EXIT.
037200
037300 0600-VALIDA-TRANSACAO.
037400     MOVE SPACES TO WS-MOTIVO-RECUSA.
037500*    CARTAO DE TRANSACAO COM SEQUENCIA NAO NUMERICA (PERFURACAO
037600*    RUIM OU REGISTRO FORA DE LAYOUT) E RECUSADO SEM CONSULTA
037700*    AS TABELAS (CHAMADO 1.7).
037800     IF TRANS-COD-USUARIO(3:1) NOT CLASSE-NUMERICA
037900        OR TRANS-COD-ASSENTO(2:2) NOT CLASSE-NUMERICA
038000        MOVE 'CARTAO DE TRANSACAO COM CODIGO INVALIDO'
038100          TO WS-MOTIVO-RECUSA
038200        GO TO 0690-GRAVA-LOG-RECUSA.
038300     MOVE 'N' TO WS-ACHOU.
038400     PERFORM 0610-LOCALIZA-USUARIO
038500         VARYING WS-IDX FROM 1 BY 1
038600             UNTIL WS-IDX > WS-QTD-USUARIOS
038700                OR WS-FOI-ACHADO.
038800     IF NOT WS-FOI-ACHADO
038900        MOVE 'USUARIO NAO ENCONTRADO' TO WS-MOTIVO-RECUSA
039000        GO TO 0690-GRAVA-LOG-RECUSA.
039100     MOVE WS-IDX TO WS-POS-USUARIO.
039200
039300     MOVE 'N' TO WS-ACHOU.
039400     PERFORM 0620-LOCALIZA-ASSENTO
039500         VARYING WS-IDX FROM 1 BY 1
039600             UNTIL WS-IDX > WS-QTD-ASSENTOS
039700                OR WS-FOI-ACHADO.
039800     IF NOT WS-FOI-ACHADO
039900        MOVE 'ASSENTO NAO ENCONTRADO' TO WS-MOTIVO-RECUSA
040000        GO TO 0690-GRAVA-LOG-RECUSA.
040100     MOVE WS-IDX TO WS-POS-ASSENTO.
040200
040300     MOVE TRANS-DATA-RESERVA TO WS-DATA-PARA-SERIAL.
040400     PERFORM 9100-CALCULA-SERIAL.
040500     MOVE WS-SERIAL-RESULTADO TO WS-SERIAL-TRANS.
040600     PERFORM 9150-DIA-SEMANA.
040700     MOVE WS-DIA-SEMANA-RESULT TO WS-DOW-TRANS.
040800
040900*    A PARTIR DAQUI AS REGRAS SAO TESTADAS NA ORDEM EXIGIDA;
041000*    A PRIMEIRA QUE FALHAR ENCERRA A TRANSACAO (CHAMADO 1.1 A
041100*    1.6). SE TODAS PASSAREM, O FLUXO CAI DIRETO EM 1300.
041200
041300 0700-BLOQUEIO-FIM-SEMANA.
041400     IF WS-DOW-TRANS = 5 OR WS-DOW-TRANS = 6
041500        MOVE 'FIM DE SEMANA NAO PERMITIDO' TO WS-MOTIVO-RECUSA
041600        GO TO 0690-GRAVA-LOG-RECUSA.
041700
041800 0750-BLOQUEIO-DATA-PASSADA.
041900     IF WS-SERIAL-TRANS < WS-SERIAL-HOJE
042000        MOVE 'DATA RETROATIVA NAO PERMITIDA' TO WS-MOTIVO-RECUSA
042100        GO TO 0690-GRAVA-LOG-RECUSA.
042200
042300 0800-VERIFICA-USUARIO-DUPLIC.
042400     MOVE 'N' TO WS-ACHOU.
042500     PERFORM 0810-PROCURA-USUARIO-DIA
042600         VARYING WS-IDX FROM 1 BY 1
042700             UNTIL WS-IDX > WS-QTD-RESERVAS
042800                OR WS-FOI-ACHADO.
042900     IF WS-FOI-ACHADO
043000        MOVE 'USUARIO JA RESERVOU NESTA DATA' TO WS-MOTIVO-RECUSA
043100        GO TO 0690-GRAVA-LOG-RECUSA.
043200
043300 0850-VERIFICA-ASSENTO-DUPLIC.
043400     MOVE 'N' TO WS-ACHOU.
043500     PERFORM 0860-PROCURA-ASSENTO-DIA
043600         VARYING WS-IDX FROM 1 BY 1
043700             UNTIL WS-IDX > WS-QTD-RESERVAS
043800                OR WS-FOI-ACHADO.
043900     IF WS-FOI-ACHADO
044000        MOVE 'ASSENTO JA RESERVADO NESTA DATA' TO WS-MOTIVO-RECUSA
044100        GO TO 0690-GRAVA-LOG-RECUSA.
044200
044300 0900-VERIFICA-RODIZIO.
044400     COMPUTE WS-SERIAL-SEGUNDA = WS-SERIAL-TRANS - WS-DOW-TRANS.
044500     COMPUTE WS-AUX-DS = WS-SERIAL-SEGUNDA - WS-SERIAL-EPOCA-SEGUNDA.
044600     DIVIDE WS-AUX-DS BY 7 GIVING WS-NUMERO-SEMANA.
044700     ADD 1 TO WS-NUMERO-SEMANA.
044800     DIVIDE WS-NUMERO-SEMANA BY 2
044900         GIVING WS-TMP-DIV REMAINDER WS-RESTO-SEMANA.
045000     PERFORM 9250-CALCULA-TURMA-PERMITIDA.
045100     IF TAB-TURMA-USUARIO(WS-POS-USUARIO) NOT = WS-TURMA-PERMITIDA
045200        MOVE 'RODIZIO DE TURMA NAO PERMITE ESTA DATA'
045300          TO WS-MOTIVO-RECUSA
045400        GO TO 0690-GRAVA-LOG-RECUSA.
045500
045600 0950-VERIFICA-HORARIO-TIPO.
045700     COMPUTE WS-DIF-DIAS = WS-SERIAL-TRANS - WS-SERIAL-HOJE.
045800     IF TAB-TIPO-ASSENTO(WS-POS-ASSENTO) = 'F'
045900        IF WS-DIF-DIAS > 14
046000           MOVE 'ASSENTO FIXO - LIMITE DE 14 DIAS EXCEDIDO'
046100             TO WS-MOTIVO-RECUSA
046200           GO TO 0690-GRAVA-LOG-RECUSA
046300     ELSE
046400        IF TRANS-DATA-RESERVA = WS-DATA-HOJE
046500           AND WS-HORA-HHMMSS < 150000
046600           MOVE 'ASSENTO FLUTUANTE - SOMENTE APOS 15:00'
046700             TO WS-MOTIVO-RECUSA
046800           GO TO 0690-GRAVA-LOG-RECUSA.
046900     IF TAB-TIPO-ASSENTO(WS-POS-ASSENTO) NOT = 'F'
047000        IF WS-DIF-DIAS NOT = 1
047100           MOVE 'ASSENTO FLUTUANTE - SOMENTE PARA AMANHA'
047200             TO WS-MOTIVO-RECUSA
047300           GO TO 0690-GRAVA-LOG-RECUSA.
047400
047500*    TODAS AS REGRAS PASSARAM - GRAVA A RESERVA.
047600 1300-GRAVA-RESERVA.
047700     ADD 1 TO WS-CONTADOR-RESERVA.
047800     MOVE WS-CONTADOR-RESERVA TO WS-CONTADOR-RESERVA-ED.
047900     MOVE 'BK' TO COD-RESERVA(1:2).
048000     MOVE WS-CONTADOR-RESERVA-ED TO COD-RESERVA(3:12).
048100     MOVE TRANS-COD-USUARIO  TO RESERVA-COD-USUARIO.
048200     MOVE TRANS-COD-ASSENTO  TO RESERVA-COD-ASSENTO.
048300     MOVE TRANS-DATA-RESERVA TO DATA-RESERVA.
048400     MOVE WS-DATA-HOJE       TO CR-DATA.
048500     MOVE WS-HORA-HHMMSS     TO CR-HORA.
048600     MOVE 'A'                TO STATUS-RESERVA.
048700     MOVE SPACES             TO FILLER OF REG-RESERVA.
048800
048900     MOVE WS-PROX-RRN TO WS-RRN-RESERVA.
049000     WRITE REG-RESERVA.
049100     IF FSTAT-RESERVA NOT = '00'
049200        MOVE 'ERRO GRAVACAO RESERVA.DAT' TO WS-MOTIVO-RECUSA
049300        GO TO 0690-GRAVA-LOG-RECUSA.
049400
049500     ADD 1 TO WS-QTD-RESERVAS.
049600     MOVE COD-RESERVA         TO IDX-COD-RESERVA(WS-QTD-RESERVAS).
049700     MOVE WS-RRN-RESERVA      TO IDX-RRN(WS-QTD-RESERVAS).
049800     MOVE 'A'                 TO IDX-STATUS(WS-QTD-RESERVAS).
049900     MOVE TRANS-COD-USUARIO   TO IDX-COD-USUARIO(WS-QTD-RESERVAS).
050000     MOVE TRANS-COD-ASSENTO   TO IDX-COD-ASSENTO(WS-QTD-RESERVAS).
050100     MOVE TRANS-DATA-RESERVA  TO IDX-DATA-RESERVA(WS-QTD-RESERVAS).
050200     ADD 1 TO WS-PROX-RRN.
050300     ADD 1 TO WS-CONT-ACEITAS.
050400
050500     MOVE SPACES TO LINHA-LOG.
050600     MOVE TRANS-COD-USUARIO  TO LOG-COD-USUARIO.
050700     MOVE TRANS-COD-ASSENTO  TO LOG-COD-ASSENTO.
050800     MOVE TRANS-DATA-RESERVA TO LOG-DATA.
050900     MOVE 'ACEITA   '        TO LOG-SITUACAO.
051000     MOVE COD-RESERVA        TO LOG-DETALHE.
051100     WRITE REG-LOG-RESV FROM LINHA-LOG.
051200     GO TO 0500-PROCESSA-TRANSACOES-RETORNO.
051300
051400 0690-GRAVA-LOG-RECUSA.
051500     ADD 1 TO WS-CONT-RECUSADAS.
051600     MOVE SPACES TO LINHA-LOG.
051700     MOVE TRANS-COD-USUARIO  TO LOG-COD-USUARIO.
051800     MOVE TRANS-COD-ASSENTO  TO LOG-COD-ASSENTO.
051900     MOVE TRANS-DATA-RESERVA TO LOG-DATA.
052000     MOVE 'RECUSADA '        TO LOG-SITUACAO.
052100     MOVE WS-MOTIVO-RECUSA   TO LOG-DETALHE.
052200     WRITE REG-LOG-RESV FROM LINHA-LOG.
052300
052400 0500-PROCESSA-TRANSACOES-RETORNO.
052500     EXIT.
052600
052700 0610-LOCALIZA-USUARIO.
052800     IF TAB-COD-USUARIO(WS-IDX) = TRANS-COD-USUARIO
052900        MOVE 'S' TO WS-ACHOU.
053000
053100 0620-LOCALIZA-ASSENTO.
053200     IF TAB-COD-ASSENTO(WS-IDX) = TRANS-COD-ASSENTO
053300        MOVE 'S' TO WS-ACHOU.
053400
053500 0810-PROCURA-USUARIO-DIA.
053600     IF IDX-COD-USUARIO(WS-IDX)  = TRANS-COD-USUARIO
053700        AND IDX-DATA-RESERVA(WS-IDX) = TRANS-DATA-RESERVA
053800        AND IDX-STATUS(WS-IDX)  = 'A'
053900        MOVE 'S' TO WS-ACHOU.
054000
054100 0860-PROCURA-ASSENTO-DIA.
054200     IF IDX-COD-ASSENTO(WS-IDX)  = TRANS-COD-ASSENTO
054300        AND IDX-DATA-RESERVA(WS-IDX) = TRANS-DATA-RESERVA
054400        AND IDX-STATUS(WS-IDX)  = 'A'
054500        MOVE 'S' TO WS-ACHOU.
054600
054700*****************************************************************
054800*    ROTINAS DE DATA (CHAMADO 1.5)                              *
054900*****************************************************************
055000
055100 9100-CALCULA-SERIAL.
055200     COMPUTE WS-ANO-MENOS-1 = WS-DPS-ANO - 1.
055300     DIVIDE WS-ANO-MENOS-1 BY 4   GIVING WS-AUX-DIV4.
055400     DIVIDE WS-ANO-MENOS-1 BY 100 GIVING WS-AUX-DIV100.
055500     DIVIDE WS-ANO-MENOS-1 BY 400 GIVING WS-AUX-DIV400.
055600
055700     DIVIDE WS-DPS-ANO BY 4   GIVING WS-TMP-DIV REMAINDER WS-REM-4.
055800     DIVIDE WS-DPS-ANO BY 100 GIVING WS-TMP-DIV REMAINDER WS-REM-100.
055900     DIVIDE WS-DPS-ANO BY 400 GIVING WS-TMP-DIV REMAINDER WS-REM-400.
056000     IF (WS-REM-4 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0
056100        MOVE 1 TO WS-BISSEXTO
056200     ELSE
056300        MOVE 0 TO WS-BISSEXTO.
056400
056500     MOVE TAB-CUM-DIAS(WS-DPS-MES) TO WS-DIAS-ANTES-MES.
056600     IF WS-DPS-MES > 2 AND WS-BISSEXTO = 1
056700        ADD 1 TO WS-DIAS-ANTES-MES.
056800
056900     COMPUTE WS-SERIAL-RESULTADO =
057000         WS-ANO-MENOS-1 * 365
057100         + WS-AUX-DIV4 - WS-AUX-DIV100 + WS-AUX-DIV400
057200         + WS-DIAS-ANTES-MES + WS-DPS-DIA.
057300
057400 9150-DIA-SEMANA.
057500*    DIA 1 (0001-01-01) E SEGUNDA-FEIRA -> RESTO 0 = SEGUNDA.
057600     COMPUTE WS-AUX-DS = WS-SERIAL-RESULTADO - 1.
057700     DIVIDE WS-AUX-DS BY 7
057800         GIVING WS-TMP-DIV REMAINDER WS-DIA-SEMANA-RESULT.
057900
058000 9250-CALCULA-TURMA-PERMITIDA.
058100*    WS-DOW-TRANS: 0=SEG 1=TER 2=QUA 3=QUI 4=SEX 5=SAB 6=DOM.
058200     IF WS-RESTO-SEMANA = 0
058300        IF WS-DOW-TRANS < 3
058400           MOVE '1' TO WS-TURMA-PERMITIDA
058500        ELSE
058600           MOVE '2' TO WS-TURMA-PERMITIDA
058700     ELSE
058800        IF WS-DOW-TRANS < 3
058900           MOVE '2' TO WS-TURMA-PERMITIDA
059000        ELSE
059100           MOVE '1' TO WS-TURMA-PERMITIDA.
059200
059300 9900-FINALIZA.
059400     CLOSE RESERVA.
059500     CLOSE RESV-TRANS.
059600     CLOSE RESV-LOG.
059700     DISPLAY 'GRVRESV-COB - RESERVAS ACEITAS  : ' WS-CONT-ACEITAS.
059800     DISPLAY 'GRVRESV-COB - RESERVAS RECUSADAS: '
059900             WS-CONT-RECUSADAS.
060000     STOP RUN.
